000100*===============================================================*
000200* PROGRAM NAME:    EMLHIST
000300* ORIGINAL AUTHOR: T OKONKWO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/22/93 T OKONKWO      CREATED FOR THE EMAIL DQ PROJECT. ROLLS
000900*                         THE DAILY-METRICS, DOMAIN-DAILY AND
001000*                         REPEATED-EMAIL FILES UP INTO ONE REPORT
001100*                         FOR THE MONTHLY DESK REVIEW, TICKET
001200*                         DQ-0088.
001700* 11/03/98 T OKONKWO      Y2K REVIEW - RUN-DATE BANNER WINDOWED,
001800*                         SAME FIX AS THE OTHER DQ PROGRAMS,
001900*                         SIGNED OFF DQ-Y2K-007.
002000* 05/12/03 K FARR         ADDED THE METRIC-DATE SANITY CHECK ON
002100*                         THE DAILY-METRICS READ AFTER A BAD TAPE
002200*                         LET THROUGH A ROW WITH A BLANK DATE AND
002300*                         SKEWED THE ROLLUP. TICKET DQ-0211.
002310* 02/18/07 R PELLETIER    DAILY-METRICS NOW CARRIES DUP-EXTRA-ROWS
002320*                         AND UNIQUE-VALID-EMAILS - NO CHANGE
002330*                         NEEDED HERE, WE ONLY SUM THE FIVE KPI
002340*                         COLUMNS THE DESK ASKED FOR.
002350* 09/22/11 R PELLETIER    ADDED THE PRINT-LINE COUNTER TO THE END
002360*                         OF JOB DISPLAY SO OPERATIONS CAN CHECK
002370*                         THE REPORT AGAINST THE SPOOL LINE COUNT.
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  EMLHIST.
002700 AUTHOR.        T OKONKWO.
002800 INSTALLATION.  DATA QUALITY GROUP - TRAVEL SYSTEMS.
002900 DATE-WRITTEN.  04/22/93.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3090.
003800 OBJECT-COMPUTER. IBM-3090.
003900 SPECIAL-NAMES.
004000     CLASS DQ-NUMERIC-CLASS   IS "0" THRU "9".
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT DAILY-METRICS-FILE      ASSIGN TO DLYFILE
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS DAILY-FILE-STATUS.
004800     SELECT DOMAIN-DAILY-FILE       ASSIGN TO DOMFILE
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS  IS DOMAIN-FILE-STATUS.
005100     SELECT REPEATED-EMAIL-FILE     ASSIGN TO REPFILE
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS REPEATED-FILE-STATUS.
005400     SELECT HISTORIC-REPORT-FILE    ASSIGN TO HISFILE
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  DAILY-METRICS-FILE
006200     RECORDING MODE IS F.
006300     COPY EMLDLY.
006400*---------------------------------------------------------------*
006500 FD  DOMAIN-DAILY-FILE
006600     RECORDING MODE IS F.
006700     COPY EMLDOM.
006800*---------------------------------------------------------------*
006900 FD  REPEATED-EMAIL-FILE
007000     RECORDING MODE IS F.
007100     COPY EMLREP.
007200*---------------------------------------------------------------*
007300 FD  HISTORIC-REPORT-FILE
007400     RECORDING MODE IS F.
007500 01  HIS-PRINT-RECORD                PIC X(132).
007600*===============================================================*
007700 WORKING-STORAGE SECTION.
007750*---------------------------------------------------------------*
007760 77  WS-LINES-PRINTED                PIC 9(07) COMP VALUE 0.
007800*---------------------------------------------------------------*
007900*    REPORT HEADING AND DETAIL LINES - SAME PAGING SCHEME AS
008000*    EMLSUM, WHICH LIFTED IT FROM THE OLD RES-DESK VOLUME REPORT.
008100 01  REPORT-LINES.
008200*---------------------------------------------------------------*
008300     05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
008400*---------------------------------------------------------------*
008500     05  HEADING-LINE-1.
008600         10  FILLER                  PIC X(07) VALUE 'DATE: '.
008700         10  HL1-MONTH               PIC 9(02).
008800         10  FILLER                  PIC X(01) VALUE '/'.
008900         10  HL1-DAY                 PIC 9(02).
009000         10  FILLER                  PIC X(01) VALUE '/'.
009100         10  HL1-CENTURY             PIC 9(02).
009200         10  HL1-YEAR                PIC 9(02).
009300         10  FILLER                  PIC X(05) VALUE SPACE.
009400         10  FILLER                  PIC X(26) VALUE
009500             'EMAIL DQ HISTORIC ROLLUP'.
009600         10  FILLER                  PIC X(14) VALUE SPACE.
009700         10  FILLER                  PIC X(06) VALUE 'PAGE: '.
009800         10  HL1-PAGE-COUNT          PIC ZZ9.
009900*---------------------------------------------------------------*
010000     05  KPI-LINE.
010100         10  FILLER                  PIC X(02) VALUE SPACE.
010200         10  FILLER                  PIC X(08) VALUE 'TOTAL: '.
010300         10  KL-TOTAL                PIC ZZZ,ZZZ,ZZ9.
010400         10  FILLER                  PIC X(03) VALUE SPACE.
010500         10  FILLER                  PIC X(12) VALUE 'CON EMAIL: '.
010600         10  KL-WITH-EMAIL           PIC ZZZ,ZZZ,ZZ9.
010700         10  FILLER                  PIC X(03) VALUE SPACE.
010800         10  FILLER                  PIC X(10) VALUE 'VALIDOS: '.
010900         10  KL-VALID                PIC ZZZ,ZZZ,ZZ9.
011000         10  FILLER                  PIC X(03) VALUE SPACE.
011100         10  FILLER                  PIC X(12) VALUE 'ENVIABLES: '.
011200         10  KL-SENDABLE             PIC ZZZ,ZZZ,ZZ9.
011300         10  FILLER                  PIC X(03) VALUE SPACE.
011400         10  FILLER                  PIC X(16) VALUE
011500             'UNICOS VALIDOS: '.
011600         10  KL-UNIQUE               PIC ZZZ,ZZZ,ZZ9.
011700*---------------------------------------------------------------*
011800     05  SECTION-HEADING-LINE.
011900         10  FILLER                  PIC X(02) VALUE SPACE.
012000         10  SHL-TEXT                PIC X(50) VALUE SPACE.
012100*---------------------------------------------------------------*
012200     05  DOMAIN-LINE.
012300         10  FILLER                  PIC X(02) VALUE SPACE.
012400         10  DML-DOMAIN              PIC X(40).
012500         10  FILLER                  PIC X(04) VALUE SPACE.
012600         10  DML-COUNT               PIC ZZZ,ZZZ,ZZ9.
012700*---------------------------------------------------------------*
012800     05  REPEATED-EMAIL-LINE.
012900         10  FILLER                  PIC X(02) VALUE SPACE.
013000         10  REL-EMAIL               PIC X(60).
013100         10  FILLER                  PIC X(02) VALUE SPACE.
013200         10  REL-OCCURRENCES         PIC ZZZ,ZZ9.
013300         10  FILLER                  PIC X(02) VALUE SPACE.
013400         10  REL-FIRST-SEEN          PIC X(10).
013500         10  FILLER                  PIC X(02) VALUE SPACE.
013600         10  REL-LAST-SEEN           PIC X(10).
013700*===============================================================*
013800 01  WS-SWITCHES-MISC-FIELDS.
013900     05  DAILY-FILE-STATUS           PIC X(02) VALUE SPACES.
014000         88  DAILY-FILE-EOF                       VALUE '10'.
014100     05  DOMAIN-FILE-STATUS          PIC X(02) VALUE SPACES.
014200         88  DOMAIN-FILE-EOF                      VALUE '10'.
014300     05  REPEATED-FILE-STATUS        PIC X(02) VALUE SPACES.
014400         88  REPEATED-FILE-EOF                    VALUE '10'.
014500     05  WS-DATE-VALID-SW            PIC X(01) VALUE 'Y'.
014600         88  WS-DATE-VALID                        VALUE 'Y'.
014700     05  WS-REJECTED-CNT             PIC 9(07) COMP VALUE 0.
014800     05  FILLER                      PIC X(05).
014900*---------------------------------------------------------------*
015000*    SAME DATE-PARTS TECHNIQUE AS EMLDAILY/EMLEXTR/EMLSUM - NO
015100*    INTRINSIC FUNCTIONS. USED HERE TO SANITY-CHECK THE METRIC
015200*    DATE COMING OFF THE DAILY-METRICS FILE BEFORE IT IS SUMMED -
015300*    WE DO NOT TRUST AN UPSTREAM FILE BLINDLY (SEE DQ-0211).
016000 01  WS-WORK-DATE                    PIC X(10) VALUE SPACES.
016100 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE.
016200     05  WS-WORK-YEAR                PIC X(04).
016300     05  FILLER                      PIC X(01).
016400     05  WS-WORK-MONTH               PIC X(02).
016500     05  WS-WORK-MONTH-N REDEFINES WS-WORK-MONTH
016600                                     PIC 9(02).
016700     05  FILLER                      PIC X(01).
016800     05  WS-WORK-DAY                 PIC X(02).
016900     05  WS-WORK-DAY-N REDEFINES WS-WORK-DAY
017000                                     PIC 9(02).
017100*---------------------------------------------------------------*
017200*    RUN DATE FOR THE REPORT BANNER - SAME Y2K WINDOWING AS
017300*    EMLSUM.
017400 01  WS-RUN-DATE-RAW.
017500     05  WS-RUN-DATE-DIGITS          PIC 9(06).
017600     05  FILLER                      PIC X(01).
017700 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-RAW.
017800     05  WS-RUN-YY                   PIC 9(02).
017900     05  WS-RUN-MM                   PIC 9(02).
018000     05  WS-RUN-DD                   PIC 9(02).
018100     05  FILLER                      PIC X(01).
018200 01  WS-RUN-CENTURY                  PIC 9(02).
018300*===============================================================*
018400*    THE FIVE HISTORIC KPI SUMS.
018500*---------------------------------------------------------------*
018600 01  WS-KPI-COUNTERS.
018700     05  WS-TOTAL-ROWS               PIC 9(09) COMP VALUE 0.
018800     05  WS-WITH-EMAIL               PIC 9(09) COMP VALUE 0.
018900     05  WS-VALID-EMAILS             PIC 9(09) COMP VALUE 0.
019000     05  WS-SENDABLE-EMAILS          PIC 9(09) COMP VALUE 0.
019100     05  WS-UNIQUE-VALID-EMAILS      PIC 9(09) COMP VALUE 0.
019200     05  FILLER                      PIC X(05).
019300*===============================================================*
019400*    DOMAIN FREQUENCY TABLE, SUMMED ACROSS EVERY DATE ON THE
019500*    DOMAIN-DAILY FILE - DRIVES THE TOP-10 DOMAIN LISTING.
019600*---------------------------------------------------------------*
019700 01  WS-DOMAIN-TABLE-CONTROL.
019800     05  WS-DOMAIN-TABLE-SIZE        PIC 9(04) COMP VALUE 0.
019900 01  WS-DOMAIN-TABLE.
020000     05  DOM-ENTRY OCCURS 1 TO 5000 TIMES
020100             DEPENDING ON WS-DOMAIN-TABLE-SIZE
020200             INDEXED BY DOM-INDEX.
020300         10  DOM-DOMAIN              PIC X(40).
020400         10  DOM-COUNT               PIC 9(09) COMP.
020500 01  WS-DOMAIN-SWAP-ENTRY.
020600     05  DOM-SWAP-DOMAIN             PIC X(40).
020700     05  DOM-SWAP-COUNT              PIC 9(09) COMP.
020800*---------------------------------------------------------------*
020900*    REPEATED-EMAIL TABLE, LOADED STRAIGHT OFF THE FILE - ONE
021000*    ROW PER DISTINCT EMAIL ALREADY, SO NO FIND-OR-ADD IS NEEDED,
021100*    JUST A RANK PASS BY OCCURRENCES DESCENDING.
021200*---------------------------------------------------------------*
021300 01  WS-REPEATED-TABLE-CONTROL.
021400     05  WS-REPEATED-TABLE-SIZE      PIC 9(05) COMP VALUE 0.
021500 01  WS-REPEATED-EMAIL-TABLE.
021600     05  RE-ENTRY OCCURS 1 TO 30000 TIMES
021700             DEPENDING ON WS-REPEATED-TABLE-SIZE
021800             INDEXED BY RE-INDEX.
021900         10  RE-EMAIL                PIC X(60).
022000         10  RE-OCCURRENCES          PIC 9(09) COMP.
022100         10  RE-FIRST-SEEN           PIC X(10).
022200         10  RE-LAST-SEEN            PIC X(10).
022300 01  WS-REPEATED-SWAP-ENTRY.
022400     05  RE-SWAP-EMAIL               PIC X(60).
022500     05  RE-SWAP-OCCURRENCES         PIC 9(09) COMP.
022600     05  RE-SWAP-FIRST-SEEN          PIC X(10).
022700     05  RE-SWAP-LAST-SEEN           PIC X(10).
022800*---------------------------------------------------------------*
022900*    SELECTION-SORT WORK FIELDS, SHARED BY BOTH RANKING PASSES.
023000*---------------------------------------------------------------*
023100 01  WS-SORT-WORK-FIELDS.
023200     05  WS-SORT-OUTER               PIC 9(05) COMP.
023300     05  WS-SORT-INNER               PIC 9(05) COMP.
023400     05  WS-SORT-MIN-POS             PIC 9(05) COMP.
023500     05  WS-PRINT-COUNT              PIC 9(02) COMP.
023600     05  FILLER                      PIC X(05).
023700*===============================================================*
023800 PROCEDURE DIVISION.
023900*---------------------------------------------------------------*
024000 0000-MAIN-PROCESSING.
024100*---------------------------------------------------------------*
024200     PERFORM 1000-OPEN-FILES.
024300     PERFORM 2000-SUM-DAILY-METRICS-FILE.
024400     PERFORM 3000-SUM-DOMAIN-DAILY-FILE.
024500     PERFORM 4000-RANK-DOMAIN-TABLE.
024600     PERFORM 5000-LOAD-REPEATED-EMAIL-TABLE.
024700     PERFORM 5100-RANK-REPEATED-EMAIL-TABLE.
024800     PERFORM 9000-PRINT-HISTORIC-REPORT.
024900     PERFORM 6000-CLOSE-FILES.
024950     DISPLAY 'EMLHIST - REPORT LINES PRINTED: ', WS-LINES-PRINTED.
025000     GOBACK.
025100*---------------------------------------------------------------*
025200 1000-OPEN-FILES.
025300*---------------------------------------------------------------*
025400     OPEN INPUT  DAILY-METRICS-FILE
025500                 DOMAIN-DAILY-FILE
025600                 REPEATED-EMAIL-FILE.
025700     OPEN OUTPUT HISTORIC-REPORT-FILE.
025800     PERFORM 1050-SET-RUN-DATE.
025900     MOVE 99                         TO EMLC-LINE-COUNT.
026000*---------------------------------------------------------------*
026100 1050-SET-RUN-DATE.
026200*---------------------------------------------------------------*
026300     ACCEPT WS-RUN-DATE-DIGITS       FROM DATE.
026400     IF  WS-RUN-YY < 50
026500         MOVE 20                     TO WS-RUN-CENTURY
026600     ELSE
026700         MOVE 19                     TO WS-RUN-CENTURY
026800     END-IF.
026900     MOVE WS-RUN-CENTURY             TO HL1-CENTURY.
027000     MOVE WS-RUN-YY                  TO HL1-YEAR.
027100     MOVE WS-RUN-MM                  TO HL1-MONTH.
027200     MOVE WS-RUN-DD                  TO HL1-DAY.
027300*---------------------------------------------------------------*
027400 2000-SUM-DAILY-METRICS-FILE.
027500*---------------------------------------------------------------*
027600     PERFORM 8000-READ-DAILY-FILE.
027700     PERFORM 2100-PROCESS-DAILY-RECORD
027800         UNTIL DAILY-FILE-EOF.
027900*---------------------------------------------------------------*
028000 2100-PROCESS-DAILY-RECORD.
028100*---------------------------------------------------------------*
028200     PERFORM 2110-CHECK-METRIC-DATE THRU 2110-EXIT.
028300     IF  WS-DATE-VALID
028400         ADD EMDM-TOTAL-ROWS         TO WS-TOTAL-ROWS
028500         ADD EMDM-WITH-EMAIL         TO WS-WITH-EMAIL
028600         ADD EMDM-VALID-EMAILS       TO WS-VALID-EMAILS
028700         ADD EMDM-SENDABLE-EMAILS    TO WS-SENDABLE-EMAILS
028800         ADD EMDM-UNIQUE-VALID-EMAILS
028900                                     TO WS-UNIQUE-VALID-EMAILS
029000     ELSE
029100         ADD 1                       TO WS-REJECTED-CNT
029200     END-IF.
029300     PERFORM 8000-READ-DAILY-FILE.
029400*---------------------------------------------------------------*
029500 2110-CHECK-METRIC-DATE.
029600*---------------------------------------------------------------*
029700     MOVE 'Y'                        TO WS-DATE-VALID-SW.
029800     IF  EMDM-METRIC-DATE = SPACES
029900         MOVE 'N'                    TO WS-DATE-VALID-SW
030000         GO TO 2110-EXIT
030100     END-IF.
030200     MOVE EMDM-METRIC-DATE           TO WS-WORK-DATE.
030300     IF  WS-WORK-MONTH NOT NUMERIC OR WS-WORK-DAY NOT NUMERIC
030400         MOVE 'N'                    TO WS-DATE-VALID-SW
030500         GO TO 2110-EXIT
030600     END-IF.
030700     IF  WS-WORK-MONTH-N < 1 OR WS-WORK-MONTH-N > 12
030800         MOVE 'N'                    TO WS-DATE-VALID-SW
030900         GO TO 2110-EXIT
031000     END-IF.
031100     IF  WS-WORK-DAY-N < 1 OR WS-WORK-DAY-N > 31
031200         MOVE 'N'                    TO WS-DATE-VALID-SW
031300     END-IF.
031400 2110-EXIT.
031500     EXIT.
031600*---------------------------------------------------------------*
031700 3000-SUM-DOMAIN-DAILY-FILE.
031800*---------------------------------------------------------------*
031900     PERFORM 8100-READ-DOMAIN-FILE.
032000     PERFORM 3100-PROCESS-DOMAIN-RECORD
032100         UNTIL DOMAIN-FILE-EOF.
032200*---------------------------------------------------------------*
032300 3100-PROCESS-DOMAIN-RECORD.
032400*---------------------------------------------------------------*
032500     PERFORM 3200-ACCUMULATE-DOMAIN-TABLE.
032600     PERFORM 8100-READ-DOMAIN-FILE.
032700*---------------------------------------------------------------*
032800 3200-ACCUMULATE-DOMAIN-TABLE.
032900*---------------------------------------------------------------*
033000     IF  WS-DOMAIN-TABLE-SIZE = 0
033100         PERFORM 3210-ADD-DOMAIN-ENTRY
033200     ELSE
033300         SET DOM-INDEX               TO 1
033400         SEARCH DOM-ENTRY
033500             AT END
033600                 PERFORM 3210-ADD-DOMAIN-ENTRY
033700             WHEN DOM-DOMAIN (DOM-INDEX) = EMDD-DOMAIN
033800                 ADD EMDD-COUNT      TO DOM-COUNT (DOM-INDEX)
033900         END-SEARCH
034000     END-IF.
034100*---------------------------------------------------------------*
034200 3210-ADD-DOMAIN-ENTRY.
034300*---------------------------------------------------------------*
034400     ADD 1                           TO WS-DOMAIN-TABLE-SIZE.
034500     SET DOM-INDEX                   TO WS-DOMAIN-TABLE-SIZE.
034600     MOVE EMDD-DOMAIN                TO DOM-DOMAIN (DOM-INDEX).
034700     MOVE EMDD-COUNT                 TO DOM-COUNT (DOM-INDEX).
034800*---------------------------------------------------------------*
034900 4000-RANK-DOMAIN-TABLE.
035000*---------------------------------------------------------------*
035100     IF  WS-DOMAIN-TABLE-SIZE < 2
035200         GO TO 4000-EXIT
035300     END-IF.
035400     PERFORM 4100-RANK-DOMAIN-OUTER
035500         VARYING WS-SORT-OUTER FROM 1 BY 1
035600         UNTIL WS-SORT-OUTER >= WS-DOMAIN-TABLE-SIZE.
035700 4000-EXIT.
035800     EXIT.
035900*---------------------------------------------------------------*
036000 4100-RANK-DOMAIN-OUTER.
036100*---------------------------------------------------------------*
036200     MOVE WS-SORT-OUTER              TO WS-SORT-MIN-POS.
036300     PERFORM 4110-RANK-DOMAIN-INNER
036400         VARYING WS-SORT-INNER FROM WS-SORT-OUTER BY 1
036500         UNTIL WS-SORT-INNER > WS-DOMAIN-TABLE-SIZE.
036600     IF  WS-SORT-MIN-POS NOT = WS-SORT-OUTER
036700         SET DOM-INDEX               TO WS-SORT-MIN-POS
036800         MOVE DOM-ENTRY (DOM-INDEX)  TO WS-DOMAIN-SWAP-ENTRY
036900         SET DOM-INDEX               TO WS-SORT-OUTER
037000         MOVE DOM-ENTRY (DOM-INDEX)  TO DOM-SWAP-DOMAIN
037100                                        DOM-SWAP-COUNT
037200         SET DOM-INDEX               TO WS-SORT-MIN-POS
037300         MOVE DOM-SWAP-DOMAIN        TO DOM-DOMAIN (DOM-INDEX)
037400         MOVE DOM-SWAP-COUNT         TO DOM-COUNT (DOM-INDEX)
037500         SET DOM-INDEX               TO WS-SORT-OUTER
037600         MOVE WS-DOMAIN-SWAP-ENTRY   TO DOM-ENTRY (DOM-INDEX)
037700     END-IF.
037800*---------------------------------------------------------------*
037900 4110-RANK-DOMAIN-INNER.
038000*---------------------------------------------------------------*
038100     SET DOM-INDEX                   TO WS-SORT-INNER.
038200     IF  DOM-COUNT (DOM-INDEX) > DOM-COUNT (WS-SORT-MIN-POS)
038300         MOVE WS-SORT-INNER          TO WS-SORT-MIN-POS
038400     END-IF.
038500*---------------------------------------------------------------*
038600 5000-LOAD-REPEATED-EMAIL-TABLE.
038700*---------------------------------------------------------------*
038800     PERFORM 8200-READ-REPEATED-FILE.
038900     PERFORM 5010-LOAD-ONE-REPEATED-RECORD
039000         UNTIL REPEATED-FILE-EOF.
039100*---------------------------------------------------------------*
039200 5010-LOAD-ONE-REPEATED-RECORD.
039300*---------------------------------------------------------------*
039400     ADD 1                           TO WS-REPEATED-TABLE-SIZE.
039500     SET RE-INDEX                    TO WS-REPEATED-TABLE-SIZE.
039600     MOVE EMRE-EMAIL                 TO RE-EMAIL (RE-INDEX).
039700     MOVE EMRE-OCCURRENCES           TO RE-OCCURRENCES (RE-INDEX).
039800     MOVE EMRE-FIRST-SEEN            TO RE-FIRST-SEEN (RE-INDEX).
039900     MOVE EMRE-LAST-SEEN             TO RE-LAST-SEEN (RE-INDEX).
040000     PERFORM 8200-READ-REPEATED-FILE.
040100*---------------------------------------------------------------*
040200 5100-RANK-REPEATED-EMAIL-TABLE.
040300*---------------------------------------------------------------*
040400     IF  WS-REPEATED-TABLE-SIZE < 2
040500         GO TO 5100-EXIT
040600     END-IF.
040700     PERFORM 5110-RANK-REPEATED-OUTER
040800         VARYING WS-SORT-OUTER FROM 1 BY 1
040900         UNTIL WS-SORT-OUTER >= WS-REPEATED-TABLE-SIZE.
041000 5100-EXIT.
041100     EXIT.
041200*---------------------------------------------------------------*
041300 5110-RANK-REPEATED-OUTER.
041400*---------------------------------------------------------------*
041500     MOVE WS-SORT-OUTER              TO WS-SORT-MIN-POS.
041600     PERFORM 5120-RANK-REPEATED-INNER
041700         VARYING WS-SORT-INNER FROM WS-SORT-OUTER BY 1
041800         UNTIL WS-SORT-INNER > WS-REPEATED-TABLE-SIZE.
041900     IF  WS-SORT-MIN-POS NOT = WS-SORT-OUTER
042000         SET RE-INDEX                TO WS-SORT-MIN-POS
042100         MOVE RE-ENTRY (RE-INDEX)    TO WS-REPEATED-SWAP-ENTRY
042200         SET RE-INDEX                TO WS-SORT-OUTER
042300         MOVE RE-ENTRY (RE-INDEX)    TO RE-SWAP-EMAIL
042400                                        RE-SWAP-OCCURRENCES
042500                                        RE-SWAP-FIRST-SEEN
042600                                        RE-SWAP-LAST-SEEN
042700         SET RE-INDEX                TO WS-SORT-MIN-POS
042800         MOVE RE-SWAP-EMAIL          TO RE-EMAIL (RE-INDEX)
042900         MOVE RE-SWAP-OCCURRENCES    TO RE-OCCURRENCES (RE-INDEX)
043000         MOVE RE-SWAP-FIRST-SEEN     TO RE-FIRST-SEEN (RE-INDEX)
043100         MOVE RE-SWAP-LAST-SEEN      TO RE-LAST-SEEN (RE-INDEX)
043200         SET RE-INDEX                TO WS-SORT-OUTER
043300         MOVE WS-REPEATED-SWAP-ENTRY TO RE-ENTRY (RE-INDEX)
043400     END-IF.
043500*---------------------------------------------------------------*
043600 5120-RANK-REPEATED-INNER.
043700*---------------------------------------------------------------*
043800     SET RE-INDEX                    TO WS-SORT-INNER.
043900     IF  RE-OCCURRENCES (RE-INDEX) >
044000             RE-OCCURRENCES (WS-SORT-MIN-POS)
044100         MOVE WS-SORT-INNER          TO WS-SORT-MIN-POS
044200     END-IF.
044300*---------------------------------------------------------------*
044400 6000-CLOSE-FILES.
044500*---------------------------------------------------------------*
044600     CLOSE DAILY-METRICS-FILE
044700           DOMAIN-DAILY-FILE
044800           REPEATED-EMAIL-FILE
044900           HISTORIC-REPORT-FILE.
045000*---------------------------------------------------------------*
045100 9000-PRINT-HISTORIC-REPORT.
045200*---------------------------------------------------------------*
045300     MOVE WS-TOTAL-ROWS              TO KL-TOTAL.
045400     MOVE WS-WITH-EMAIL              TO KL-WITH-EMAIL.
045500     MOVE WS-VALID-EMAILS            TO KL-VALID.
045600     MOVE WS-SENDABLE-EMAILS         TO KL-SENDABLE.
045700     MOVE WS-UNIQUE-VALID-EMAILS     TO KL-UNIQUE.
045800     MOVE KPI-LINE                   TO NEXT-REPORT-LINE.
045900     PERFORM 9500-PRINT-REPORT-LINE.
046000     MOVE 'TOP 10 DOMAINS'           TO SHL-TEXT.
046100     MOVE SECTION-HEADING-LINE       TO NEXT-REPORT-LINE.
046200     PERFORM 9500-PRINT-REPORT-LINE.
046300     MOVE ZERO                       TO WS-PRINT-COUNT.
046400     PERFORM 9010-PRINT-ONE-DOMAIN
046500         VARYING DOM-INDEX FROM 1 BY 1
046600         UNTIL DOM-INDEX > WS-DOMAIN-TABLE-SIZE
046700            OR WS-PRINT-COUNT >= 10.
046800     MOVE 'REPEATED EMAILS'          TO SHL-TEXT.
046900     MOVE SECTION-HEADING-LINE       TO NEXT-REPORT-LINE.
047000     PERFORM 9500-PRINT-REPORT-LINE.
047100     MOVE ZERO                       TO WS-PRINT-COUNT.
047200     PERFORM 9020-PRINT-ONE-REPEATED-EMAIL
047300         VARYING RE-INDEX FROM 1 BY 1
047400         UNTIL RE-INDEX > WS-REPEATED-TABLE-SIZE
047500            OR WS-PRINT-COUNT >= 20.
047600*---------------------------------------------------------------*
047700 9010-PRINT-ONE-DOMAIN.
047800*---------------------------------------------------------------*
047900     MOVE DOM-DOMAIN (DOM-INDEX)     TO DML-DOMAIN.
048000     MOVE DOM-COUNT (DOM-INDEX)      TO DML-COUNT.
048100     MOVE DOMAIN-LINE                TO NEXT-REPORT-LINE.
048200     PERFORM 9500-PRINT-REPORT-LINE.
048300     ADD 1                           TO WS-PRINT-COUNT.
048400*---------------------------------------------------------------*
048500 9020-PRINT-ONE-REPEATED-EMAIL.
048600*---------------------------------------------------------------*
048700     MOVE RE-EMAIL (RE-INDEX)        TO REL-EMAIL.
048800     MOVE RE-OCCURRENCES (RE-INDEX)  TO REL-OCCURRENCES.
048900     MOVE RE-FIRST-SEEN (RE-INDEX)   TO REL-FIRST-SEEN.
049000     MOVE RE-LAST-SEEN (RE-INDEX)    TO REL-LAST-SEEN.
049100     MOVE REPEATED-EMAIL-LINE        TO NEXT-REPORT-LINE.
049200     PERFORM 9500-PRINT-REPORT-LINE.
049300     ADD 1                           TO WS-PRINT-COUNT.
049400*---------------------------------------------------------------*
049500 9500-PRINT-REPORT-LINE.
049600*---------------------------------------------------------------*
049700     IF  EMLC-LINE-COUNT > EMLC-LINES-ON-PAGE
049800         PERFORM 9510-PRINT-HEADING-LINE
049900     END-IF.
050000     MOVE NEXT-REPORT-LINE           TO HIS-PRINT-RECORD.
050100     PERFORM 9520-WRITE-PRINT-LINE.
050200*---------------------------------------------------------------*
050300 9510-PRINT-HEADING-LINE.
050400*---------------------------------------------------------------*
050500     MOVE EMLC-PAGE-COUNT            TO HL1-PAGE-COUNT.
050600     MOVE HEADING-LINE-1             TO HIS-PRINT-RECORD.
050700     WRITE HIS-PRINT-RECORD
050800         AFTER ADVANCING PAGE.
050900     ADD 1                           TO EMLC-PAGE-COUNT.
051000     MOVE 2                          TO EMLC-LINE-COUNT.
051100*---------------------------------------------------------------*
051200 9520-WRITE-PRINT-LINE.
051300*---------------------------------------------------------------*
051400     WRITE HIS-PRINT-RECORD
051500         AFTER ADVANCING EMLC-LINE-SPACEING.
051600     ADD EMLC-LINE-SPACEING          TO EMLC-LINE-COUNT.
051620     ADD 1                           TO WS-LINES-PRINTED.
051700     MOVE 1                          TO EMLC-LINE-SPACEING.
051800     MOVE SPACE                      TO HIS-PRINT-RECORD.
051900*---------------------------------------------------------------*
052000 8000-READ-DAILY-FILE.
052100*---------------------------------------------------------------*
052200     READ DAILY-METRICS-FILE
052300         AT END
052400             MOVE '10'               TO DAILY-FILE-STATUS
052500     END-READ.
052600*---------------------------------------------------------------*
052700 8100-READ-DOMAIN-FILE.
052800*---------------------------------------------------------------*
052900     READ DOMAIN-DAILY-FILE
053000         AT END
053100             MOVE '10'               TO DOMAIN-FILE-STATUS
053200     END-READ.
053300*---------------------------------------------------------------*
053400 8200-READ-REPEATED-FILE.
053500*---------------------------------------------------------------*
053600     READ REPEATED-EMAIL-FILE
053700         AT END
053800             MOVE '10'               TO REPEATED-FILE-STATUS
053900     END-READ.
054000*===============================================================*
054100     COPY EMLCTL.
