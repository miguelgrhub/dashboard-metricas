000100*===============================================================*
000200* PROGRAM NAME:    EMLVAL
000300* ORIGINAL AUTHOR: RENEE PELLETIER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/12/84 R PELLETIER    CREATED FOR THE EMAIL DQ PROJECT.
000900*                         SPLIT OUT OF EMLDAILY SO EMLSUM COULD
001000*                         SHARE THE SAME VALIDATION RULE.
001100* 04/02/85 R PELLETIER    ADDED THE QUOTE CHARACTER TO THE SET
001200*                         OF ALLOWED LOCAL-PART SPECIAL CHARS,
001300*                         PER TICKET DQ-0047 (O'BRIEN BOOKINGS
001400*                         WERE FAILING VALIDATION).
001500* 07/30/88 R PELLETIER    DOMAIN PART NOW REJECTS A SECOND '@',
001600*                         TICKET DQ-0112.
001700* 03/11/91 T OKONKWO      REWORKED CHARACTER SCAN TO USE 88-LEVEL
001800*                         CONDITION NAMES INSTEAD OF A LITERAL
001900*                         COMPARE STRING, FASTER ON THE 3090.
002000* 09/14/95 T OKONKWO      CLEANED UP INDENTATION, NO LOGIC CHANGE.
002100* 11/03/98 T OKONKWO      Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
002200*                         THIS PROGRAM, SIGNED OFF DQ-Y2K-003.
002300* 05/19/02 K FARR         ADDED EMLV-DOMAIN-OUT TO THE CALLING
002400*                         INTERFACE SO EMLDAILY NO LONGER HAS TO
002500*                         RE-DERIVE THE DOMAIN ITSELF, TICKET
002600*                         DQ-0201.
002650* 09/22/11 R PELLETIER    DEBUG DUMP NOW COUNTS HOW MANY CHARACTER
002660*                         POSITIONS IT WROTE, SO WHOEVER TURNS ON
002670*                         WS-DEBUG-SW CAN CONFIRM THE LOOP RAN THE
002680*                         FULL EMAIL LENGTH.
002700*===============================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  EMLVAL.
003000 AUTHOR.        RENEE PELLETIER.
003100 INSTALLATION.  DATA QUALITY GROUP - TRAVEL SYSTEMS.
003200 DATE-WRITTEN.  11/12/84.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*---------------------------------------------------------------*
004000 SOURCE-COMPUTER. IBM-3090.
004100 OBJECT-COMPUTER. IBM-3090.
004200 SPECIAL-NAMES.
004300     CLASS DQ-NUMERIC-CLASS   IS "0" THRU "9".
004400*===============================================================*
004500 DATA DIVISION.
004600*---------------------------------------------------------------*
004700 WORKING-STORAGE SECTION.
004750*---------------------------------------------------------------*
004760 77  WS-CHARS-DUMPED                 PIC 9(02) COMP VALUE 0.
004800*---------------------------------------------------------------*
004900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005000     05  WS-EMAIL-LEN                PIC 9(02) COMP.
005100     05  WS-START-POS                PIC 9(02) COMP.
005200     05  WS-END-POS                  PIC 9(02) COMP.
005300     05  WS-AT-POS                   PIC 9(02) COMP.
005400     05  WS-LOCAL-LEN                PIC 9(02) COMP.
005500     05  WS-DOMAIN-LEN               PIC 9(02) COMP.
005600     05  WS-LAST-DOT-POS             PIC 9(02) COMP.
005700     05  WS-TLD-LEN                  PIC 9(02) COMP.
005800     05  WS-SCAN-SUB                 PIC 9(02) COMP.
005900     05  WS-AT-COUNT                 PIC 9(02) COMP.
006000     05  WS-FORMAT-SW                PIC X(01)  VALUE 'Y'.
006100         88  WS-FORMAT-OK                       VALUE 'Y'.
006200     05  FILLER                      PIC X(05).
006300 01  WS-ONE-CHAR                     PIC X(01).
006400     88  WS-CHAR-IS-LOWER-ALPHA                  VALUE 'a' THRU 'z'.
006500     88  WS-CHAR-IS-LOCAL-SPECIAL                VALUES '.' '_'
006600                                                  '%' '+' '-' "'".
006700     88  WS-CHAR-IS-DOMAIN-SPECIAL               VALUES '.' '-'.
006800     88  WS-CHAR-IS-AT-SIGN                      VALUE '@'.
006900 01  WS-TRIMMED-EMAIL                PIC X(60)  VALUE SPACES.
007000 01  WS-LOWER-EMAIL                  PIC X(60)  VALUE SPACES.
007100 01  WS-DEBUG-SW                     PIC X(01)  VALUE 'N'.
007200     88  WS-DEBUG-ON                             VALUE 'Y'.
007300*    CHAR-TABLE VIEW OF THE TRIMMED EMAIL - USED BY THE DQ-0047
007400*    DEBUG DUMP BELOW, FASTER TO READ A POSITION OFF A TABLE
007500*    WHEN CHASING A BAD CHARACTER THAN RETYPING REF-MOD.
007600 01  WS-TRIMMED-EMAIL-CHARS REDEFINES WS-TRIMMED-EMAIL.
007700     05  WS-TRIMMED-CHAR             PIC X(01) OCCURS 60 TIMES.
007800*===============================================================*
007900 LINKAGE SECTION.
008000*---------------------------------------------------------------*
008100 01  EMLV-EMAIL-IN                   PIC X(60).
008200*    CHAR-TABLE VIEW OF THE INCOMING EMAIL - 03/11/91 REWORK
008300*    USES THIS FOR THE BLANK-TRIM SCAN.
008400 01  EMLV-EMAIL-IN-CHARS REDEFINES EMLV-EMAIL-IN.
008500     05  EMLV-IN-CHAR                PIC X(01) OCCURS 60 TIMES.
008600 01  EMLV-HAS-EMAIL-SW               PIC X(01).
008700     88  EMLV-HAS-EMAIL                          VALUE 'Y'.
008800 01  EMLV-VALID-SW                   PIC X(01).
008900     88  EMLV-EMAIL-VALID                        VALUE 'Y'.
009000 01  EMLV-EMAIL-OUT                  PIC X(60).
009100 01  EMLV-EMAIL-OUT-CHARS REDEFINES EMLV-EMAIL-OUT.
009200     05  EMLV-OUT-CHAR               PIC X(01) OCCURS 60 TIMES.
009300 01  EMLV-DOMAIN-OUT                 PIC X(40).
009400*===============================================================*
009500 PROCEDURE DIVISION USING EMLV-EMAIL-IN, EMLV-HAS-EMAIL-SW,
009600     EMLV-VALID-SW, EMLV-EMAIL-OUT, EMLV-DOMAIN-OUT.
009700*---------------------------------------------------------------*
009800 0000-MAIN-ROUTINE.
009900*---------------------------------------------------------------*
010000     PERFORM 1000-INITIALIZE-WORK-AREAS.
010100     PERFORM 1100-TRIM-AND-LOWERCASE THRU 1100-EXIT.
010200     IF  EMLV-HAS-EMAIL
010300         PERFORM 2000-CHECK-EMAIL-FORMAT.
010400     PERFORM 9900-DEBUG-DUMP-EMAIL.
010500     GOBACK.
010600*---------------------------------------------------------------*
010700 1000-INITIALIZE-WORK-AREAS.
010800*---------------------------------------------------------------*
010900     MOVE 'N'                        TO EMLV-HAS-EMAIL-SW.
011000     MOVE 'N'                        TO EMLV-VALID-SW.
011100     MOVE 'Y'                        TO WS-FORMAT-SW.
011200     MOVE SPACES                     TO EMLV-EMAIL-OUT
011300                                        EMLV-DOMAIN-OUT
011400                                        WS-TRIMMED-EMAIL
011500                                        WS-LOWER-EMAIL.
011600     MOVE ZERO                       TO WS-START-POS WS-END-POS
011700                                        WS-EMAIL-LEN WS-AT-POS
011800                                        WS-LOCAL-LEN WS-DOMAIN-LEN
011900                                        WS-LAST-DOT-POS WS-TLD-LEN.
012000*---------------------------------------------------------------*
012100 1100-TRIM-AND-LOWERCASE.
012200*---------------------------------------------------------------*
012300     IF  EMLV-EMAIL-IN = SPACES
012400         GO TO 1100-EXIT.
012500     MOVE 1                          TO WS-START-POS.
012600     PERFORM 1110-BUMP-START-POS
012700         UNTIL WS-START-POS > 60
012800            OR EMLV-IN-CHAR (WS-START-POS)   NOT = SPACE.
012900     IF  WS-START-POS > 60
013000         GO TO 1100-EXIT.
013100     MOVE 60                         TO WS-END-POS.
013200     PERFORM 1120-BUMP-END-POS
013300         UNTIL WS-END-POS < 1
013400            OR EMLV-IN-CHAR (WS-END-POS)     NOT = SPACE.
013500     MOVE 'Y'                        TO EMLV-HAS-EMAIL-SW.
013600     COMPUTE WS-EMAIL-LEN = WS-END-POS - WS-START-POS + 1.
013700     MOVE EMLV-EMAIL-IN (WS-START-POS:WS-EMAIL-LEN)
013800                                     TO WS-TRIMMED-EMAIL.
013900     MOVE WS-TRIMMED-EMAIL           TO WS-LOWER-EMAIL.
014000     INSPECT WS-LOWER-EMAIL CONVERTING
014100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
014200         TO "abcdefghijklmnopqrstuvwxyz".
014300 1100-EXIT.
014400     EXIT.
014500*---------------------------------------------------------------*
014600 1110-BUMP-START-POS.
014700*---------------------------------------------------------------*
014800     ADD 1                           TO WS-START-POS.
014900*---------------------------------------------------------------*
015000 1120-BUMP-END-POS.
015100*---------------------------------------------------------------*
015200     SUBTRACT 1                      FROM WS-END-POS.
015300*---------------------------------------------------------------*
015400 2000-CHECK-EMAIL-FORMAT.
015500*---------------------------------------------------------------*
015600     PERFORM 2100-FIND-AT-SIGN.
015700     IF  WS-FORMAT-OK
015800         PERFORM 2200-VALIDATE-LOCAL-PART.
015900     IF  WS-FORMAT-OK
016000         PERFORM 2300-VALIDATE-DOMAIN-PART.
016100     IF  WS-FORMAT-OK
016200         MOVE 'Y'                    TO EMLV-VALID-SW
016300         MOVE WS-LOWER-EMAIL         TO EMLV-EMAIL-OUT
016400         MOVE WS-LOWER-EMAIL (WS-AT-POS + 1:WS-DOMAIN-LEN)
016500                                     TO EMLV-DOMAIN-OUT.
016600*---------------------------------------------------------------*
016700 2100-FIND-AT-SIGN.
016800*---------------------------------------------------------------*
016900     MOVE ZERO                       TO WS-AT-COUNT.
017000     MOVE ZERO                       TO WS-AT-POS.
017100     MOVE 1                          TO WS-SCAN-SUB.
017200     PERFORM 2110-SCAN-FOR-AT-SIGN
017300         VARYING WS-SCAN-SUB FROM 1 BY 1
017400         UNTIL WS-SCAN-SUB > WS-EMAIL-LEN.
017500     IF  WS-AT-POS = ZERO
017600         MOVE 'N'                    TO WS-FORMAT-SW
017700         GO TO 2100-EXIT.
017800     COMPUTE WS-LOCAL-LEN  = WS-AT-POS - 1.
017900     COMPUTE WS-DOMAIN-LEN = WS-EMAIL-LEN - WS-AT-POS.
018000     IF  WS-LOCAL-LEN = ZERO OR WS-DOMAIN-LEN = ZERO
018100         MOVE 'N'                    TO WS-FORMAT-SW
018200         GO TO 2100-EXIT.
018300*    A SECOND '@' ANYWHERE MAKES THE ADDRESS INVALID - DQ-0112.
018400     IF  WS-AT-COUNT > 1
018500         MOVE 'N'                    TO WS-FORMAT-SW.
018600 2100-EXIT.
018700     EXIT.
018800*---------------------------------------------------------------*
018900 2110-SCAN-FOR-AT-SIGN.
019000*---------------------------------------------------------------*
019100     MOVE WS-LOWER-EMAIL (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
019200     IF  WS-CHAR-IS-AT-SIGN
019300         ADD 1                       TO WS-AT-COUNT
019400         IF  WS-AT-POS = ZERO
019500             MOVE WS-SCAN-SUB        TO WS-AT-POS
019600         END-IF
019700     END-IF.
019800*---------------------------------------------------------------*
019900 2200-VALIDATE-LOCAL-PART.
020000*---------------------------------------------------------------*
020100     PERFORM 2210-CHECK-LOCAL-CHAR
020200         VARYING WS-SCAN-SUB FROM 1 BY 1
020300         UNTIL WS-SCAN-SUB > WS-LOCAL-LEN
020400            OR NOT WS-FORMAT-OK.
020500*---------------------------------------------------------------*
020600 2210-CHECK-LOCAL-CHAR.
020700*---------------------------------------------------------------*
020800     MOVE WS-LOWER-EMAIL (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
020900     IF  NOT (WS-CHAR-IS-LOWER-ALPHA
021000              OR WS-ONE-CHAR IS DQ-NUMERIC-CLASS
021100              OR WS-CHAR-IS-LOCAL-SPECIAL)
021200         MOVE 'N'                    TO WS-FORMAT-SW.
021300*---------------------------------------------------------------*
021400 2300-VALIDATE-DOMAIN-PART.
021500*---------------------------------------------------------------*
021600*    SCAN THE DOMAIN PORTION, REMEMBERING THE LAST '.' SEEN SO
021700*    WE CAN CHECK THE TRAILING LABEL AS THE TLD BELOW.
021800     MOVE ZERO                       TO WS-LAST-DOT-POS.
021900     PERFORM 2310-CHECK-DOMAIN-CHAR
022000         VARYING WS-SCAN-SUB FROM WS-AT-POS + 1 BY 1
022100         UNTIL WS-SCAN-SUB > WS-EMAIL-LEN
022200            OR NOT WS-FORMAT-OK.
022300     IF  NOT WS-FORMAT-OK
022400         GO TO 2300-EXIT.
022500     IF  WS-LAST-DOT-POS = ZERO
022600              OR WS-LAST-DOT-POS = WS-AT-POS + 1
022700              OR WS-LAST-DOT-POS = WS-EMAIL-LEN
022800         MOVE 'N'                    TO WS-FORMAT-SW
022900         GO TO 2300-EXIT.
023000     COMPUTE WS-TLD-LEN = WS-EMAIL-LEN - WS-LAST-DOT-POS.
023100     IF  WS-TLD-LEN < 2
023200         MOVE 'N'                    TO WS-FORMAT-SW
023300         GO TO 2300-EXIT.
023400     PERFORM 2320-CHECK-TLD-CHAR
023500         VARYING WS-SCAN-SUB FROM WS-LAST-DOT-POS + 1 BY 1
023600         UNTIL WS-SCAN-SUB > WS-EMAIL-LEN
023700            OR NOT WS-FORMAT-OK.
023800 2300-EXIT.
023900     EXIT.
024000*---------------------------------------------------------------*
024100 2310-CHECK-DOMAIN-CHAR.
024200*---------------------------------------------------------------*
024300     MOVE WS-LOWER-EMAIL (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
024400     IF  NOT (WS-CHAR-IS-LOWER-ALPHA
024500              OR WS-ONE-CHAR IS DQ-NUMERIC-CLASS
024600              OR WS-CHAR-IS-DOMAIN-SPECIAL)
024700         MOVE 'N'                    TO WS-FORMAT-SW.
024800     IF  WS-ONE-CHAR = '.'
024900         MOVE WS-SCAN-SUB            TO WS-LAST-DOT-POS.
025000*---------------------------------------------------------------*
025100 2320-CHECK-TLD-CHAR.
025200*---------------------------------------------------------------*
025300     MOVE WS-LOWER-EMAIL (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
025400     IF  NOT WS-CHAR-IS-LOWER-ALPHA
025500         MOVE 'N'                    TO WS-FORMAT-SW.
025600*---------------------------------------------------------------*
025700 9900-DEBUG-DUMP-EMAIL.
025800*---------------------------------------------------------------*
025900*    NORMALLY A NO-OP - WS-DEBUG-SW ONLY GETS FLIPPED TO 'Y' ON A
026000*    SPECIAL RECOMPILE WHEN DQ NEEDS TO CHASE A CHARACTER-LEVEL
026100*    PROBLEM LIKE THE O'BRIEN TICKET, DQ-0047.
026200     IF  NOT WS-DEBUG-ON
026300         GO TO 9900-EXIT.
026400     DISPLAY 'EMLVAL DEBUG - TRIMMED: ' WS-TRIMMED-EMAIL.
026500     DISPLAY 'EMLVAL DEBUG - OUT:     ' EMLV-EMAIL-OUT.
026550     MOVE ZERO                       TO WS-CHARS-DUMPED.
026600     PERFORM 9910-DISPLAY-ONE-CHAR
026700         VARYING WS-SCAN-SUB FROM 1 BY 1
026800         UNTIL WS-SCAN-SUB > WS-EMAIL-LEN.
026850     DISPLAY 'EMLVAL DEBUG - CHARS DUMPED: ' WS-CHARS-DUMPED.
026900 9900-EXIT.
027000     EXIT.
027100*---------------------------------------------------------------*
027200 9910-DISPLAY-ONE-CHAR.
027300*---------------------------------------------------------------*
027400     DISPLAY 'EMLVAL DEBUG - POS ' WS-SCAN-SUB
027500         ' TRIMMED=' WS-TRIMMED-CHAR (WS-SCAN-SUB)
027600         ' OUT='     EMLV-OUT-CHAR (WS-SCAN-SUB).
027650     ADD 1                           TO WS-CHARS-DUMPED.
