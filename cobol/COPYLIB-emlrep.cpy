000100*---------------------------------------------------------------*
000200* EMLREP    -  REPEATED EMAIL REGISTRY RECORD                   *
000300*            -  ONE OCCURRENCE PER DISTINCT VALID EMAIL, OVER   *
000400*               THE WHOLE DETAIL FILE, REGARDLESS OF DATE       *
000500*               WRITTEN BY EMLDAILY, READ BY EMLHIST            *
000600*---------------------------------------------------------------*
000700* 11/05/04 R PELLETIER  CREATED FOR THE EMAIL DQ PROJECT        *
000800* 02/18/07 R PELLETIER  ADDED RE-FIRST-SEEN / RE-LAST-SEEN AFTER*
000900*                       THE LOYALTY DESK ASKED HOW LONG A GUEST *
001000*                       EMAIL HAS BEEN ACTIVE ON FILE           *
001050* 08/04/12 R PELLETIER  ADDED THE REGISTRY-STATUS BYTE AND THE  *
001060*                       REPEAT-BAND BREAKOUT SO LOYALTY CAN SEE *
001070*                       WHICH VOLUME BAND AN EMAIL FALLS IN     *
001080*                       WITHOUT A SEPARATE LOOKUP PASS.         *
001090*                       TICKET DQ-0247.                        *
001100*---------------------------------------------------------------*
001200 01  EMRE-REPEATED-EMAIL-RECORD.
001300     05  EMRE-EMAIL                  PIC X(60).
001400     05  EMRE-OCCURRENCES            PIC 9(09).
001500     05  EMRE-FIRST-SEEN             PIC X(10).
001600     05  EMRE-LAST-SEEN              PIC X(10).
001610     05  EMRE-REGISTRY-STATUS        PIC X(01).
001620         88  EMRE-SINGLE-OCCURRENCE      VALUE '1'.
001630         88  EMRE-REPEAT-OFFENDER        VALUE 'R'.
001640         88  EMRE-HEAVY-REPEATER         VALUE 'H'.
001650     05  EMRE-REPEAT-BAND-BREAKOUT.
001660         10  EXIST                   PIC X(03).
001670         10  INA                     PIC 9(06) VALUE 0.
001680         10  EMRE-BAND-1-TO-2        PIC 9(06) VALUE 0.
001690         10  EMRE-BAND-3-TO-9        PIC 9(06) VALUE 0.
001700         10  EMRE-BAND-10-PLUS       PIC 9(06) VALUE 0.
001710*---------------------------------------------------------------*
001720* EMRE-REPEAT-BAND-TBL REDEFINES THE BAND GROUP FOR THE LOYALTY *
001730* DESK EXTRACT, WHICH WANTS THE THREE BAND COUNTS AS AN ARRAY   *
001740* RATHER THAN THREE SEPARATELY NAMED FIELDS.                    *
001750*---------------------------------------------------------------*
001760     05  EMRE-REPEAT-BAND-TBL REDEFINES EMRE-REPEAT-BAND-BREAKOUT.
001770         10  EMRE-BAND-FLAG          PIC X(03).
001780         10  EMRE-BAND-COUNT         PIC 9(06) OCCURS 4 TIMES.
001790     05  FILLER                      PIC X(04).
001800     05  FILLER                      PIC X(03).
001810     05  FILLER                      PIC X(03).
