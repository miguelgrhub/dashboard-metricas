000100*===============================================================*
000200* PROGRAM NAME:    EMLDAILY
000300* ORIGINAL AUTHOR: RENEE PELLETIER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/15/84 R PELLETIER    CREATED FOR THE EMAIL DQ PROJECT. READS
000900*                         THE BOOKING DETAIL EXTRACT AND BUILDS
001000*                         THE DAILY METRICS, DOMAIN-DAILY AND
001100*                         REPEATED-EMAIL FILES.
001200* 04/02/85 R PELLETIER    ADDED WS-FULL-REBUILD-SW SO OPERATIONS
001300*                         CAN RERUN THE WHOLE HISTORY WITHOUT A
001400*                         DATE RANGE, TICKET DQ-0051.
001500* 07/30/88 R PELLETIER    MOVED EMAIL FORMAT CHECK OUT TO EMLVAL
001600*                         SO EMLSUM COULD SHARE IT, TICKET DQ-0112.
001700* 03/11/91 T OKONKWO      DATE TABLE RAISED FROM 800 TO 2000
001800*                         ENTRIES, TRAVEL DESK STARTED SENDING US
001900*                         MULTI-YEAR BACKFILLS.
002000* 09/14/95 T OKONKWO      REPLACED THE OVERNIGHT SCRATCH-FILE
002100*                         MERGE AT END OF JOB WITH A PLAIN
002200*                         SEQUENTIAL WRITE OF THE THREE OUTPUT
002300*                         FILES - THE OLD MERGE STEP WAS TAKING
002400*                         LONGER THAN THE READ ITSELF.
002500* 11/03/98 T OKONKWO      Y2K REVIEW - DATES ARE STORED AS FULL
002600*                         4-DIGIT YYYY-MM-DD THROUGHOUT, NO
002700*                         WINDOWING NEEDED. SIGNED OFF DQ-Y2K-004.
002800* 05/19/02 K FARR         DOMAIN IS NOW RETURNED BY EMLVAL RATHER
002900*                         THAN RE-DERIVED HERE, TICKET DQ-0201.
003000* 08/08/06 K FARR         WIDENED THE EMAIL-DATE WORK TABLE TO
003100*                         30000 ENTRIES FOR THE ROYALTON VOLUME.
003150* 09/22/11 R PELLETIER    ADDED THE BAD-DATE COUNTER TO THE END
003160*                         OF JOB DISPLAY SO OPERATIONS CAN SEE
003170*                         HOW MANY ROWS FELL OUT ON A BAD DATE
003180*                         WITHOUT RUNNING A SEPARATE COUNT JOB.
003190* 08/04/12 R PELLETIER    DROPPED THE UNUSED DQ-UPSI-CLASS CLASS
003191*                         CONDITION OUT OF SPECIAL-NAMES - LEFT
003192*                         OVER FROM AN UPSI SWITCH IDEA THAT NEVER
003193*                         SHIPPED, NOT REFERENCED ANYWHERE BELOW.
003200*===============================================================*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.  EMLDAILY.
003900 AUTHOR.        RENEE PELLETIER.
004000 INSTALLATION.  DATA QUALITY GROUP - TRAVEL SYSTEMS.
004100 DATE-WRITTEN.  11/15/84.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENTIAL.
004400*===============================================================*
004500 ENVIRONMENT DIVISION.
004600*---------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*---------------------------------------------------------------*
004900 SOURCE-COMPUTER. IBM-3090.
005000 OBJECT-COMPUTER. IBM-3090.
005100 SPECIAL-NAMES.
005200     CLASS DQ-NUMERIC-CLASS   IS "0" THRU "9".
005400*---------------------------------------------------------------*
005500 INPUT-OUTPUT SECTION.
005600*---------------------------------------------------------------*
005700 FILE-CONTROL.
005800     SELECT DETAIL-FILE         ASSIGN TO DETLFILE
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS DETAIL-FILE-STATUS.
006100     SELECT DAILY-METRICS-FILE  ASSIGN TO DLYFILE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS DAILY-FILE-STATUS.
006400     SELECT DOMAIN-DAILY-FILE   ASSIGN TO DOMFILE
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS DOMAIN-FILE-STATUS.
006700     SELECT REPEATED-EMAIL-FILE ASSIGN TO REPFILE
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS REPEAT-FILE-STATUS.
007000*===============================================================*
007100 DATA DIVISION.
007200*---------------------------------------------------------------*
007300 FILE SECTION.
007400*---------------------------------------------------------------*
007500 FD  DETAIL-FILE
007600     RECORDING MODE IS F.
007700     COPY EMLDET.
007800*---------------------------------------------------------------*
007900 FD  DAILY-METRICS-FILE
008000     RECORDING MODE IS F.
008100     COPY EMLDLY.
008200*---------------------------------------------------------------*
008300 FD  DOMAIN-DAILY-FILE
008400     RECORDING MODE IS F.
008500     COPY EMLDOM.
008600*---------------------------------------------------------------*
008700 FD  REPEATED-EMAIL-FILE
008800     RECORDING MODE IS F.
008900     COPY EMLREP.
009000*===============================================================*
009100 WORKING-STORAGE SECTION.
009150*---------------------------------------------------------------*
009160 77  WS-BAD-DATE-COUNT               PIC 9(09) COMP VALUE 0.
009200*---------------------------------------------------------------*
009300 01  WS-SWITCHES-MISC-FIELDS.
009400     05  DETAIL-FILE-STATUS          PIC X(02) VALUE SPACES.
009500         88  DETAIL-FILE-OK                      VALUE '00'.
009600         88  DETAIL-FILE-EOF                      VALUE '10'.
009700     05  DAILY-FILE-STATUS           PIC X(02) VALUE SPACES.
009800     05  DOMAIN-FILE-STATUS          PIC X(02) VALUE SPACES.
009900     05  REPEAT-FILE-STATUS          PIC X(02) VALUE SPACES.
010000     05  WS-FULL-REBUILD-SW          PIC X(01) VALUE 'Y'.
010100         88  WS-FULL-REBUILD                      VALUE 'Y'.
010200     05  WS-RANGE-START-DATE         PIC X(10) VALUE SPACES.
010300     05  WS-RANGE-END-DATE           PIC X(10) VALUE SPACES.
010400     05  WS-DATE-IN-RANGE-SW         PIC X(01) VALUE 'Y'.
010500         88  WS-DATE-IN-RANGE                      VALUE 'Y'.
010600     05  WS-RECORD-COUNT             PIC 9(09) COMP VALUE 0.
010700     05  FILLER                      PIC X(05).
010800*---------------------------------------------------------------*
010900 01  WS-VALIDATION-WORK-AREA.
011000     05  WS-HAS-EMAIL-SW             PIC X(01).
011100         88  WS-HAS-EMAIL                          VALUE 'Y'.
011200     05  WS-VALID-SW                 PIC X(01).
011300         88  WS-EMAIL-VALID                        VALUE 'Y'.
011400     05  WS-CLEAN-EMAIL              PIC X(60).
011500     05  WS-EMAIL-DOMAIN             PIC X(40).
011600     05  FILLER                      PIC X(05).
011700*---------------------------------------------------------------*
011800*    WS-WORK-DATE CARRIES THE CURRENT DETAIL ROW'S CREATE DATE AS
011900*    A YYYY-MM-DD STRING. THE PARTS REDEFINE BELOW, AND THE
012000*    NUMERIC REDEFINES OF THE MONTH AND DAY PIECES, LET US RANGE
012100*    CHECK THE CALENDAR FIELDS WITHOUT AN INTRINSIC FUNCTION.
012200 01  WS-WORK-DATE                    PIC X(10) VALUE SPACES.
012300 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE.
012400     05  WS-WORK-YEAR                PIC X(04).
012500     05  FILLER                      PIC X(01).
012600     05  WS-WORK-MONTH               PIC X(02).
012700     05  WS-WORK-MONTH-N REDEFINES WS-WORK-MONTH
012800                                     PIC 9(02).
012900     05  FILLER                      PIC X(01).
013000     05  WS-WORK-DAY                 PIC X(02).
013100     05  WS-WORK-DAY-N REDEFINES WS-WORK-DAY
013200                                     PIC 9(02).
013300 01  WS-DATE-VALID-SW                PIC X(01) VALUE 'Y'.
013400     88  WS-DATE-VALID                          VALUE 'Y'.
013500*---------------------------------------------------------------*
013600 01  WS-DATE-TABLE-CONTROL.
013700     05  WS-DATE-TABLE-SIZE          PIC 9(04) COMP VALUE 0.
013800     05  WS-DATE-INDEX               PIC 9(04) COMP VALUE 0.
013900     05  WS-SORT-OUTER               PIC 9(04) COMP VALUE 0.
014000     05  WS-SORT-INNER               PIC 9(04) COMP VALUE 0.
014100     05  WS-SORT-MIN-POS             PIC 9(04) COMP VALUE 0.
014200     05  FILLER                      PIC X(05).
014300 01  WS-DATE-TABLE.
014400     05  DT-ENTRY OCCURS 1 TO 2000 TIMES
014500              DEPENDING ON WS-DATE-TABLE-SIZE
014600              INDEXED BY DT-INDEX.
014700         10  DT-DATE                 PIC X(10).
014800         10  DT-COUNTERS.
014900             15  DT-COUNTER-VALUE    PIC 9(09) COMP
015000                                     OCCURS 9 TIMES
015100                                     INDEXED BY DT-CTR-INDEX.
015200*        DT-COUNTER-VALUE (X 1) TOTAL-ROWS    (X 6) UNIQUE-VALID
015300*        DT-COUNTER-VALUE (X 2) WITH-EMAIL     (X 7) SENDABLE
015400*        DT-COUNTER-VALUE (X 3) VALID-EMAILS   (X 8) TOTAL-OPENS
015500*        DT-COUNTER-VALUE (X 4) INVALID-EMAILS (X 9) TOTAL-CLICKS
015600*        DT-COUNTER-VALUE (X 5) DUP-EXTRA-ROWS
015700*---------------------------------------------------------------*
015800*    WS-DATE-SWAP-ENTRY MUST STAY BYTE-FOR-BYTE IDENTICAL TO
015900*    DT-ENTRY ABOVE - IT IS THE HOLDING AREA FOR THE SELECTION
016000*    SORT SWAP IN PARAGRAPH 5530.
016100 01  WS-DATE-SWAP-ENTRY.
016200     05  WS-SWAP-DATE                PIC X(10).
016300     05  WS-SWAP-COUNTERS.
016400         10  WS-SWAP-COUNTER-VALUE   PIC 9(09) COMP
016500                                     OCCURS 9 TIMES.
016600*---------------------------------------------------------------*
016700 01  WS-EMAIL-DATE-TABLE-CONTROL.
016800     05  WS-ED-TABLE-SIZE            PIC 9(05) COMP VALUE 0.
016900     05  WS-ED-INDEX                 PIC 9(05) COMP VALUE 0.
017000     05  FILLER                      PIC X(05).
017100 01  WS-EMAIL-DATE-TABLE.
017200     05  ED-ENTRY OCCURS 1 TO 30000 TIMES
017300              DEPENDING ON WS-ED-TABLE-SIZE
017400              INDEXED BY ED-INDEX.
017500         10  ED-DATE                 PIC X(10).
017600         10  ED-EMAIL                PIC X(60).
017700         10  ED-COUNT                PIC 9(09) COMP.
017800*---------------------------------------------------------------*
017900 01  WS-DOMAIN-TABLE-CONTROL.
018000     05  WS-DOM-TABLE-SIZE           PIC 9(05) COMP VALUE 0.
018100     05  WS-DOM-INDEX                PIC 9(05) COMP VALUE 0.
018200     05  FILLER                      PIC X(05).
018300 01  WS-DOMAIN-TABLE.
018400     05  DOM-ENTRY OCCURS 1 TO 5000 TIMES
018500              DEPENDING ON WS-DOM-TABLE-SIZE
018600              INDEXED BY DOM-INDEX.
018700         10  DOM-DATE                PIC X(10).
018800         10  DOM-DOMAIN              PIC X(40).
018900         10  DOM-COUNT               PIC 9(09) COMP.
019000*---------------------------------------------------------------*
019100 01  WS-REGISTRY-TABLE-CONTROL.
019200     05  WS-REG-TABLE-SIZE           PIC 9(05) COMP VALUE 0.
019300     05  WS-REG-INDEX                PIC 9(05) COMP VALUE 0.
019400     05  FILLER                      PIC X(05).
019500 01  WS-REGISTRY-TABLE.
019600     05  REG-ENTRY OCCURS 1 TO 30000 TIMES
019700              DEPENDING ON WS-REG-TABLE-SIZE
019800              INDEXED BY REG-INDEX.
019900         10  REG-EMAIL               PIC X(60).
020000         10  REG-OCCURRENCES         PIC 9(09) COMP.
020100         10  REG-FIRST-SEEN          PIC X(10).
020200         10  REG-FIRST-SEEN-PARTS REDEFINES REG-FIRST-SEEN.
020300             15  REG-FIRST-SEEN-YEAR  PIC X(04).
020400             15  FILLER               PIC X(01).
020500             15  REG-FIRST-SEEN-MONTH PIC X(02).
020600             15  FILLER               PIC X(01).
020700             15  REG-FIRST-SEEN-DAY   PIC X(02).
020800         10  REG-LAST-SEEN           PIC X(10).
020900         10  REG-LAST-SEEN-PARTS REDEFINES REG-LAST-SEEN.
021000             15  REG-LAST-SEEN-YEAR   PIC X(04).
021100             15  FILLER               PIC X(01).
021200             15  REG-LAST-SEEN-MONTH  PIC X(02).
021300             15  FILLER               PIC X(01).
021400             15  REG-LAST-SEEN-DAY    PIC X(02).
021500*===============================================================*
021600 PROCEDURE DIVISION.
021700*---------------------------------------------------------------*
021800 0000-MAIN-PROCESSING.
021900*---------------------------------------------------------------*
022000     PERFORM 1000-OPEN-FILES-ACCEPT-PARMS.
022100     PERFORM 8000-READ-DETAIL-FILE.
022200     PERFORM 2000-PROCESS-DETAIL-FILE
022300         UNTIL DETAIL-FILE-EOF.
022400     PERFORM 5000-FOLD-EMAIL-DATE-TABLE.
022500     PERFORM 5500-SORT-DATE-TABLE-ASCENDING.
022600     PERFORM 6000-WRITE-DAILY-METRICS-FILE.
022700     PERFORM 6100-WRITE-DOMAIN-DAILY-FILE.
022800     PERFORM 6200-WRITE-REPEATED-EMAIL-FILE.
022900     PERFORM 3000-CLOSE-FILES.
023000     DISPLAY 'EMLDAILY - DETAIL ROWS READ: ', WS-RECORD-COUNT.
023050     DISPLAY 'EMLDAILY - ROWS DROPPED, BAD DATE: ',
023060         WS-BAD-DATE-COUNT.
023100     GOBACK.
023200*---------------------------------------------------------------*
023300 1000-OPEN-FILES-ACCEPT-PARMS.
023400*---------------------------------------------------------------*
023500     OPEN INPUT  DETAIL-FILE.
023600     OPEN OUTPUT DAILY-METRICS-FILE
023700                 DOMAIN-DAILY-FILE
023800                 REPEATED-EMAIL-FILE.
023900*    ACCEPT 'Y' (FULL REBUILD) OR 'N' PLUS A START/END DATE PAIR
024000*    FROM THE OPERATOR CONSOLE OR A SYSIN CARD.
024100     ACCEPT WS-FULL-REBUILD-SW      FROM CONSOLE.
024200     IF  NOT WS-FULL-REBUILD
024300         ACCEPT WS-RANGE-START-DATE FROM CONSOLE
024400         ACCEPT WS-RANGE-END-DATE   FROM CONSOLE
024500     END-IF.
024600*---------------------------------------------------------------*
024700 2000-PROCESS-DETAIL-FILE.
024800*---------------------------------------------------------------*
024900     ADD 1                           TO WS-RECORD-COUNT.
025000     PERFORM 2050-BUILD-AND-CHECK-DATE THRU 2050-EXIT.
025100     IF  WS-DATE-VALID
025200         PERFORM 2060-CHECK-DATE-IN-RANGE
025300         IF  WS-DATE-IN-RANGE
025400             PERFORM 2100-CLASSIFY-DETAIL-RECORD
025500             PERFORM 2200-FIND-OR-ADD-DATE-ENTRY
025600             PERFORM 2300-ACCUMULATE-DATE-TOTALS
025700             IF  WS-EMAIL-VALID
025800                 PERFORM 2400-ACCUMULATE-DOMAIN-TOTALS
025900                 PERFORM 2500-ACCUMULATE-EMAIL-DATE-ENTRY
026000                 PERFORM 2600-ACCUMULATE-EMAIL-REGISTRY
026100             END-IF
026200         END-IF
026250     ELSE
026270         ADD 1                           TO WS-BAD-DATE-COUNT
026300     END-IF.
026400     PERFORM 8000-READ-DETAIL-FILE.
026500*---------------------------------------------------------------*
026600 2050-BUILD-AND-CHECK-DATE.
026700*---------------------------------------------------------------*
026800     MOVE 'Y'                        TO WS-DATE-VALID-SW.
026900     IF  EMLD-CREATE-DATE = SPACES
027000         MOVE 'N'                    TO WS-DATE-VALID-SW
027100         GO TO 2050-EXIT
027200     END-IF.
027300     IF  EMLD-CREATE-YY NOT NUMERIC
027400              OR EMLD-CREATE-MM NOT NUMERIC
027500              OR EMLD-CREATE-DD NOT NUMERIC
027600         MOVE 'N'                    TO WS-DATE-VALID-SW
027700         GO TO 2050-EXIT
027800     END-IF.
027900     MOVE EMLD-CREATE-YY             TO WS-WORK-YEAR.
028000     MOVE EMLD-CREATE-MM             TO WS-WORK-MONTH.
028100     MOVE EMLD-CREATE-DD             TO WS-WORK-DAY.
028200     IF  WS-WORK-MONTH-N < 1 OR WS-WORK-MONTH-N > 12
028300         MOVE 'N'                    TO WS-DATE-VALID-SW
028400         GO TO 2050-EXIT
028500     END-IF.
028600     IF  WS-WORK-DAY-N < 1 OR WS-WORK-DAY-N > 31
028700         MOVE 'N'                    TO WS-DATE-VALID-SW
028800         GO TO 2050-EXIT
028900     END-IF.
029000     STRING EMLD-CREATE-YY DELIMITED BY SIZE
029100            '-'            DELIMITED BY SIZE
029200            EMLD-CREATE-MM DELIMITED BY SIZE
029300            '-'            DELIMITED BY SIZE
029400            EMLD-CREATE-DD DELIMITED BY SIZE
029500            INTO WS-WORK-DATE.
029600 2050-EXIT.
029700     EXIT.
029800*---------------------------------------------------------------*
029900 2060-CHECK-DATE-IN-RANGE.
030000*---------------------------------------------------------------*
030100     MOVE 'Y'                        TO WS-DATE-IN-RANGE-SW.
030200     IF  NOT WS-FULL-REBUILD
030300         IF  WS-WORK-DATE < WS-RANGE-START-DATE
030400                  OR WS-WORK-DATE > WS-RANGE-END-DATE
030500             MOVE 'N'                TO WS-DATE-IN-RANGE-SW
030600         END-IF
030700     END-IF.
030800*---------------------------------------------------------------*
030900 2100-CLASSIFY-DETAIL-RECORD.
031000*---------------------------------------------------------------*
031100     CALL 'EMLVAL' USING EMLD-EMAIL, WS-HAS-EMAIL-SW,
031200         WS-VALID-SW, WS-CLEAN-EMAIL, WS-EMAIL-DOMAIN.
031300*---------------------------------------------------------------*
031400 2200-FIND-OR-ADD-DATE-ENTRY.
031500*---------------------------------------------------------------*
031600     SET DT-INDEX                    TO 1.
031700     SEARCH DT-ENTRY
031800         AT END
031900             PERFORM 2210-ADD-DATE-ENTRY
032000         WHEN DT-DATE (DT-INDEX) = WS-WORK-DATE
032100             CONTINUE
032200     END-SEARCH.
032300*---------------------------------------------------------------*
032400 2210-ADD-DATE-ENTRY.
032500*---------------------------------------------------------------*
032600     IF  WS-DATE-TABLE-SIZE = 2000
032700         DISPLAY 'EMLDAILY - DATE TABLE FULL, JOB ABANDONED'
032800         PERFORM 3000-CLOSE-FILES
032900         MOVE 16                     TO RETURN-CODE
033000         GOBACK
033100     END-IF.
033200     ADD 1                           TO WS-DATE-TABLE-SIZE.
033300     SET DT-INDEX                    TO WS-DATE-TABLE-SIZE.
033400     MOVE WS-WORK-DATE               TO DT-DATE (DT-INDEX).
033500     PERFORM 2220-ZERO-DATE-COUNTERS
033600         VARYING DT-CTR-INDEX FROM 1 BY 1
033700         UNTIL DT-CTR-INDEX > 9.
033800*---------------------------------------------------------------*
033900 2220-ZERO-DATE-COUNTERS.
034000*---------------------------------------------------------------*
034100     MOVE ZERO TO DT-COUNTER-VALUE (DT-INDEX DT-CTR-INDEX).
034200*---------------------------------------------------------------*
034300 2300-ACCUMULATE-DATE-TOTALS.
034400*---------------------------------------------------------------*
034500     ADD 1 TO DT-COUNTER-VALUE (DT-INDEX 1).
034600     IF  WS-HAS-EMAIL
034700         ADD 1 TO DT-COUNTER-VALUE (DT-INDEX 2)
034800     END-IF.
034900     IF  WS-EMAIL-VALID
035000         ADD 1 TO DT-COUNTER-VALUE (DT-INDEX 3)
035100         ADD 1 TO DT-COUNTER-VALUE (DT-INDEX 7)
035200     ELSE
035300         IF  WS-HAS-EMAIL
035400             ADD 1 TO DT-COUNTER-VALUE (DT-INDEX 4)
035500         END-IF
035600     END-IF.
035700*    OPENS/CLICKS ARE NOT CARRIED ON THE DETAIL EXTRACT TODAY -
035800*    THEY DEFAULT TO ZERO UNTIL MARKETING TURNS THE FEED ON, SO
035900*    DT-COUNTER-VALUE (X 8) AND (X 9) ARE NEVER BUMPED HERE.
036000*---------------------------------------------------------------*
036100 2400-ACCUMULATE-DOMAIN-TOTALS.
036200*---------------------------------------------------------------*
036300     SET DOM-INDEX                   TO 1.
036400     SEARCH DOM-ENTRY
036500         AT END
036600             PERFORM 2410-ADD-DOMAIN-ENTRY
036700         WHEN DOM-DATE (DOM-INDEX) = WS-WORK-DATE
036800              AND DOM-DOMAIN (DOM-INDEX) = WS-EMAIL-DOMAIN
036900             ADD 1 TO DOM-COUNT (DOM-INDEX)
037000     END-SEARCH.
037100*---------------------------------------------------------------*
037200 2410-ADD-DOMAIN-ENTRY.
037300*---------------------------------------------------------------*
037400     IF  WS-DOM-TABLE-SIZE = 5000
037500         DISPLAY 'EMLDAILY - DOMAIN TABLE FULL, JOB ABANDONED'
037600         PERFORM 3000-CLOSE-FILES
037700         MOVE 16                     TO RETURN-CODE
037800         GOBACK
037900     END-IF.
038000     ADD 1                           TO WS-DOM-TABLE-SIZE.
038100     SET DOM-INDEX                   TO WS-DOM-TABLE-SIZE.
038200     MOVE WS-WORK-DATE               TO DOM-DATE (DOM-INDEX).
038300     MOVE WS-EMAIL-DOMAIN            TO DOM-DOMAIN (DOM-INDEX).
038400     MOVE 1                          TO DOM-COUNT (DOM-INDEX).
038500*---------------------------------------------------------------*
038600 2500-ACCUMULATE-EMAIL-DATE-ENTRY.
038700*---------------------------------------------------------------*
038800     SET ED-INDEX                    TO 1.
038900     SEARCH ED-ENTRY
039000         AT END
039100             PERFORM 2510-ADD-EMAIL-DATE-ENTRY
039200         WHEN ED-DATE (ED-INDEX) = WS-WORK-DATE
039300              AND ED-EMAIL (ED-INDEX) = WS-CLEAN-EMAIL
039400             ADD 1 TO ED-COUNT (ED-INDEX)
039500     END-SEARCH.
039600*---------------------------------------------------------------*
039700 2510-ADD-EMAIL-DATE-ENTRY.
039800*---------------------------------------------------------------*
039900     IF  WS-ED-TABLE-SIZE = 30000
040000         DISPLAY 'EMLDAILY - EMAIL-DATE TABLE FULL, JOB ABANDONED'
040100         PERFORM 3000-CLOSE-FILES
040200         MOVE 16                     TO RETURN-CODE
040300         GOBACK
040400     END-IF.
040500     ADD 1                           TO WS-ED-TABLE-SIZE.
040600     SET ED-INDEX                    TO WS-ED-TABLE-SIZE.
040700     MOVE WS-WORK-DATE               TO ED-DATE (ED-INDEX).
040800     MOVE WS-CLEAN-EMAIL             TO ED-EMAIL (ED-INDEX).
040900     MOVE 1                          TO ED-COUNT (ED-INDEX).
041000*---------------------------------------------------------------*
041100 2600-ACCUMULATE-EMAIL-REGISTRY.
041200*---------------------------------------------------------------*
041300     SET REG-INDEX                   TO 1.
041400     SEARCH REG-ENTRY
041500         AT END
041600             PERFORM 2610-ADD-REGISTRY-ENTRY
041700         WHEN REG-EMAIL (REG-INDEX) = WS-CLEAN-EMAIL
041800             PERFORM 2620-UPDATE-REGISTRY-ENTRY
041900     END-SEARCH.
042000*---------------------------------------------------------------*
042100 2610-ADD-REGISTRY-ENTRY.
042200*---------------------------------------------------------------*
042300     IF  WS-REG-TABLE-SIZE = 30000
042400         DISPLAY 'EMLDAILY - REGISTRY TABLE FULL, JOB ABANDONED'
042500         PERFORM 3000-CLOSE-FILES
042600         MOVE 16                     TO RETURN-CODE
042700         GOBACK
042800     END-IF.
042900     ADD 1                           TO WS-REG-TABLE-SIZE.
043000     SET REG-INDEX                   TO WS-REG-TABLE-SIZE.
043100     MOVE WS-CLEAN-EMAIL             TO REG-EMAIL (REG-INDEX).
043200     MOVE 1                          TO REG-OCCURRENCES (REG-INDEX).
043300     MOVE WS-WORK-DATE               TO REG-FIRST-SEEN (REG-INDEX)
043400                                        REG-LAST-SEEN (REG-INDEX).
043500*---------------------------------------------------------------*
043600 2620-UPDATE-REGISTRY-ENTRY.
043700*---------------------------------------------------------------*
043800     ADD 1 TO REG-OCCURRENCES (REG-INDEX).
043900     IF  WS-WORK-DATE < REG-FIRST-SEEN (REG-INDEX)
044000         MOVE WS-WORK-DATE           TO REG-FIRST-SEEN (REG-INDEX)
044100     END-IF.
044200     IF  WS-WORK-DATE > REG-LAST-SEEN (REG-INDEX)
044300         MOVE WS-WORK-DATE           TO REG-LAST-SEEN (REG-INDEX)
044400     END-IF.
044500*---------------------------------------------------------------*
044600 3000-CLOSE-FILES.
044700*---------------------------------------------------------------*
044800     CLOSE DETAIL-FILE
044900           DAILY-METRICS-FILE
045000           DOMAIN-DAILY-FILE
045100           REPEATED-EMAIL-FILE.
045200*---------------------------------------------------------------*
045300 5000-FOLD-EMAIL-DATE-TABLE.
045400*---------------------------------------------------------------*
045500*    FOR EVERY (DATE,EMAIL) GROUP, ROLL ITS DUPLICATE-EXTRA-ROWS
045600*    AND UNIQUE-VALID-EMAILS CONTRIBUTION INTO THE DATE TABLE.
045700     PERFORM 5010-FOLD-ONE-EMAIL-DATE-ENTRY
045800         VARYING WS-ED-INDEX FROM 1 BY 1
045900         UNTIL WS-ED-INDEX > WS-ED-TABLE-SIZE.
046000*---------------------------------------------------------------*
046100 5010-FOLD-ONE-EMAIL-DATE-ENTRY.
046200*---------------------------------------------------------------*
046300     SET DT-INDEX                    TO 1.
046400     SEARCH DT-ENTRY
046500         AT END
046600             PERFORM 9900-TABLE-ERROR
046700         WHEN DT-DATE (DT-INDEX) = ED-DATE (WS-ED-INDEX)
046800             ADD 1 TO DT-COUNTER-VALUE (DT-INDEX 6)
046900             IF  ED-COUNT (WS-ED-INDEX) > 1
047000                 COMPUTE DT-COUNTER-VALUE (DT-INDEX 5) =
047100                     DT-COUNTER-VALUE (DT-INDEX 5) +
047200                         ED-COUNT (WS-ED-INDEX) - 1
047300             END-IF
047400     END-SEARCH.
047500*---------------------------------------------------------------*
047600 5500-SORT-DATE-TABLE-ASCENDING.
047700*---------------------------------------------------------------*
047800*    CLASSIC SELECTION SORT - THE TABLE IS NEVER MORE THAN A FEW
047900*    THOUSAND ENTRIES SO A FILE SORT IS NOT WORTH THE SETUP.
048000     IF  WS-DATE-TABLE-SIZE > 1
048100         PERFORM 5510-SORT-OUTER-PASS
048200             VARYING WS-SORT-OUTER FROM 1 BY 1
048300             UNTIL WS-SORT-OUTER > WS-DATE-TABLE-SIZE - 1
048400     END-IF.
048500*---------------------------------------------------------------*
048600 5510-SORT-OUTER-PASS.
048700*---------------------------------------------------------------*
048800     MOVE WS-SORT-OUTER               TO WS-SORT-MIN-POS.
048900     PERFORM 5520-SORT-INNER-PASS
049000         VARYING WS-SORT-INNER FROM WS-SORT-OUTER BY 1
049100         UNTIL WS-SORT-INNER > WS-DATE-TABLE-SIZE.
049200     IF  WS-SORT-MIN-POS NOT = WS-SORT-OUTER
049300         PERFORM 5530-SWAP-DATE-ENTRIES
049400     END-IF.
049500*---------------------------------------------------------------*
049600 5520-SORT-INNER-PASS.
049700*---------------------------------------------------------------*
049800     IF  DT-DATE (WS-SORT-INNER) < DT-DATE (WS-SORT-MIN-POS)
049900         MOVE WS-SORT-INNER           TO WS-SORT-MIN-POS
050000     END-IF.
050100*---------------------------------------------------------------*
050200 5530-SWAP-DATE-ENTRIES.
050300*---------------------------------------------------------------*
050400     MOVE DT-ENTRY (WS-SORT-OUTER)    TO WS-DATE-SWAP-ENTRY.
050500     MOVE DT-ENTRY (WS-SORT-MIN-POS)  TO DT-ENTRY (WS-SORT-OUTER).
050600     MOVE WS-DATE-SWAP-ENTRY          TO DT-ENTRY (WS-SORT-MIN-POS).
050700*---------------------------------------------------------------*
050800 6000-WRITE-DAILY-METRICS-FILE.
050900*---------------------------------------------------------------*
051000     PERFORM 6010-WRITE-ONE-DAILY-RECORD
051100         VARYING WS-DATE-INDEX FROM 1 BY 1
051200         UNTIL WS-DATE-INDEX > WS-DATE-TABLE-SIZE.
051300*---------------------------------------------------------------*
051400 6010-WRITE-ONE-DAILY-RECORD.
051500*---------------------------------------------------------------*
051600     MOVE DT-DATE (WS-DATE-INDEX)               TO EMDM-METRIC-DATE.
051700     MOVE DT-COUNTER-VALUE (WS-DATE-INDEX 1)     TO EMDM-TOTAL-ROWS.
051800     MOVE DT-COUNTER-VALUE (WS-DATE-INDEX 2)     TO EMDM-WITH-EMAIL.
051900     MOVE DT-COUNTER-VALUE (WS-DATE-INDEX 3)     TO
052000         EMDM-VALID-EMAILS.
052100     MOVE DT-COUNTER-VALUE (WS-DATE-INDEX 4)     TO
052200         EMDM-INVALID-EMAILS.
052300     MOVE DT-COUNTER-VALUE (WS-DATE-INDEX 5)     TO
052400         EMDM-DUP-EXTRA-ROWS.
052500     MOVE DT-COUNTER-VALUE (WS-DATE-INDEX 6)     TO
052600         EMDM-UNIQUE-VALID-EMAILS.
052700     MOVE DT-COUNTER-VALUE (WS-DATE-INDEX 7)     TO
052800         EMDM-SENDABLE-EMAILS.
052900     MOVE DT-COUNTER-VALUE (WS-DATE-INDEX 8)     TO
053000         EMDM-TOTAL-OPENS.
053100     MOVE DT-COUNTER-VALUE (WS-DATE-INDEX 9)     TO
053200         EMDM-TOTAL-CLICKS.
053300     WRITE EMDM-DAILY-METRICS-RECORD.
053400*---------------------------------------------------------------*
053500 6100-WRITE-DOMAIN-DAILY-FILE.
053600*---------------------------------------------------------------*
053700     PERFORM 6110-WRITE-ONE-DOMAIN-RECORD
053800         VARYING WS-DOM-INDEX FROM 1 BY 1
053900         UNTIL WS-DOM-INDEX > WS-DOM-TABLE-SIZE.
054000*---------------------------------------------------------------*
054100 6110-WRITE-ONE-DOMAIN-RECORD.
054200*---------------------------------------------------------------*
054300     MOVE DOM-DATE (WS-DOM-INDEX)     TO EMDD-METRIC-DATE.
054400     MOVE DOM-DOMAIN (WS-DOM-INDEX)   TO EMDD-DOMAIN.
054500     MOVE DOM-COUNT (WS-DOM-INDEX)    TO EMDD-COUNT.
054600     WRITE EMDD-DOMAIN-DAILY-RECORD.
054700*---------------------------------------------------------------*
054800 6200-WRITE-REPEATED-EMAIL-FILE.
054900*---------------------------------------------------------------*
055000     PERFORM 6210-WRITE-ONE-REPEAT-RECORD
055100         VARYING WS-REG-INDEX FROM 1 BY 1
055200         UNTIL WS-REG-INDEX > WS-REG-TABLE-SIZE.
055300*---------------------------------------------------------------*
055400 6210-WRITE-ONE-REPEAT-RECORD.
055500*---------------------------------------------------------------*
055600*    EVERY DISTINCT VALID EMAIL IN THE REGISTRY GOES OUT TO THIS
055700*    FILE, ONE OCCURRENCE EACH, REGARDLESS OF HOW MANY TIMES IT
055750*    WAS SEEN ON THE DETAIL FILE - SEE THE EMLREP LAYOUT NOTES.
055800     MOVE REG-EMAIL (WS-REG-INDEX)       TO EMRE-EMAIL.
055900     MOVE REG-OCCURRENCES (WS-REG-INDEX) TO EMRE-OCCURRENCES.
056000     MOVE REG-FIRST-SEEN (WS-REG-INDEX)  TO EMRE-FIRST-SEEN.
056100     MOVE REG-LAST-SEEN (WS-REG-INDEX)   TO EMRE-LAST-SEEN.
056200     WRITE EMRE-REPEATED-EMAIL-RECORD.
056500*---------------------------------------------------------------*
056600 8000-READ-DETAIL-FILE.
056700*---------------------------------------------------------------*
056800     READ DETAIL-FILE
056900         AT END
057000             MOVE '10'               TO DETAIL-FILE-STATUS
057100     END-READ.
057200*---------------------------------------------------------------*
057300 9900-TABLE-ERROR.
057400*---------------------------------------------------------------*
057500     DISPLAY 'EMLDAILY - INTERNAL TABLE LOOKUP FAILED, ABENDING'.
057600     PERFORM 3000-CLOSE-FILES.
057700     MOVE 16                         TO RETURN-CODE.
057800     GOBACK.
