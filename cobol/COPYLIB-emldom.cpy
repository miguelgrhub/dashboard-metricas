000100*---------------------------------------------------------------*
000200* EMLDOM    -  DOMAIN-DAILY FREQUENCY RECORD                    *
000300*            -  ONE OCCURRENCE PER DATE/DOMAIN PAIR OBSERVED    *
000400*               WRITTEN BY EMLDAILY, READ BY EMLHIST            *
000500*---------------------------------------------------------------*
000600* 11/04/04 R PELLETIER  CREATED FOR THE EMAIL DQ PROJECT        *
000700* 06/09/09 R PELLETIER  WIDENED DD-DOMAIN 24 TO 40, SEEING      *
000800*                       LONGER CORPORATE DOMAIN NAMES ON THE    *
000900*                       ROYALTON AND IBEROSTAR FEEDS            *
000950* 08/04/12 R PELLETIER  ADDED THE DOMAIN-STATUS BYTE AND THE    *
000960*                       FREE-MAIL/CORPORATE/PROPERTY BREAKOUT   *
000970*                       SO THE DESK CAN SPLIT THE DOMAIN COUNT  *
000980*                       WITHOUT RE-SCANNING THE DETAIL FILE.    *
000990*                       RESERVED TWO MORE BUCKETS FOR WHEN      *
000991*                       TRAVEL-AGENCY DOMAINS GET THEIR OWN     *
000992*                       CLASSIFICATION. TICKET DQ-0247.         *
001000*---------------------------------------------------------------*
001100 01  EMDD-DOMAIN-DAILY-RECORD.
001200     05  EMDD-METRIC-DATE            PIC X(10).
001300     05  EMDD-DOMAIN                 PIC X(40).
001400     05  EMDD-COUNT                  PIC 9(09).
001410     05  EMDD-DOMAIN-STATUS          PIC X(01).
001420         88  EMDD-DOMAIN-FREE-MAIL       VALUE 'F'.
001430         88  EMDD-DOMAIN-CORPORATE       VALUE 'C'.
001440         88  EMDD-DOMAIN-PROPERTY        VALUE 'P'.
001450         88  EMDD-DOMAIN-UNCLASSIFIED    VALUE ' '.
001460     05  EMDD-DOMAIN-BREAKOUT.
001470         10  EXIST                   PIC X(03).
001480         10  INA                     PIC 9(06) VALUE 0.
001490         10  EMDD-FREE-MAIL-COUNT    PIC 9(06) VALUE 0.
001500         10  EMDD-CORPORATE-COUNT    PIC 9(06) VALUE 0.
001510         10  EMDD-PROPERTY-COUNT     PIC 9(06) VALUE 0.
001520*---------------------------------------------------------------*
001530* EMDD-DOMAIN-BREAKOUT-TBL REDEFINES THE BREAKOUT GROUP SO THE  *
001540* MONTHLY DESK EXTRACT CAN WALK THE FOUR COUNTERS IN A LOOP     *
001550* INSTEAD OF NAMING EACH BUCKET ONE AT A TIME.                  *
001560*---------------------------------------------------------------*
001570     05  EMDD-DOMAIN-BREAKOUT-TBL REDEFINES EMDD-DOMAIN-BREAKOUT.
001580         10  EMDD-BRK-FLAG           PIC X(03).
001590         10  EMDD-BRK-COUNT          PIC 9(06) OCCURS 4 TIMES.
001600     05  FILLER                      PIC X(04).
001610     05  FILLER                      PIC X(03).
001620     05  FILLER                      PIC X(03).
