000100*---------------------------------------------------------------*
000200* EMLCTL    -  COMMON REPORT PAGE-CONTROL AND RUN-DATE WORK     *
000300*              AREA, SHARED BY ALL THE EMAIL DQ REPORT PROGRAMS *
000400*---------------------------------------------------------------*
000500* 03/14/05 R PELLETIER  CREATED, LIFTED OUT OF THE OLD RES-DESK *
000550*                       VOLUME REPORT'S PAGING LOGIC SO EVERY   *
000600*                       REPORT PROGRAM STOPS RETYPING THE SAME  *
000700*                       HEADING/PAGING LOGIC                    *
000800*---------------------------------------------------------------*
000900 01  EMLC-PAGE-CONTROL.
001000     05  EMLC-LINE-COUNT             PIC 9(03) COMP.
001100     05  EMLC-LINES-ON-PAGE          PIC 9(03) COMP VALUE 55.
001200     05  EMLC-PAGE-COUNT             PIC 9(05) COMP VALUE 1.
001300     05  EMLC-LINE-SPACEING          PIC 9(02) COMP VALUE 1.
001400     05  FILLER                      PIC X(05).
001500*---------------------------------------------------------------*
001600 01  EMLC-CURRENT-DATE-DATA.
001700     05  EMLC-CURRENT-YEAR           PIC 9(04).
001800     05  EMLC-CURRENT-MONTH          PIC 9(02).
001900     05  EMLC-CURRENT-DAY            PIC 9(02).
002000     05  FILLER                      PIC X(14).
