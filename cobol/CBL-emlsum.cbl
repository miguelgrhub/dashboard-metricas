000100*===============================================================*
000200* PROGRAM NAME:    EMLSUM
000300* ORIGINAL AUTHOR: RENEE PELLETIER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/11/91 R PELLETIER    CREATED FOR THE EMAIL DQ PROJECT. GIVES
000900*                         THE RESERVATIONS DESK AN ON-DEMAND KPI
001000*                         REPORT OVER A DATE RANGE, WITH OPTIONAL
001100*                         AGENCY/DESTINATION/CONDITION/LOCATOR
001200*                         FILTERS, TICKET DQ-0061.
001300* 08/19/93 T OKONKWO      ADDED THE TOP-10 DOMAIN AND TOP-20
001400*                         DUPLICATE-EMAIL LISTINGS, TICKET
001500*                         DQ-0079. REUSES THE SAME RANKING
001600*                         SELECTION-SORT STYLE AS THE OLD WEEKLY
001650*                         RES-DESK VOLUME REPORT.
001700* 11/03/98 T OKONKWO      Y2K REVIEW - THE RUN-DATE BANNER STILL
001800*                         USED A 2-DIGIT YEAR OFF ACCEPT FROM
001900*                         DATE. ADDED THE CENTURY WINDOW BELOW,
002000*                         SIGNED OFF DQ-Y2K-007.
002100* 05/19/02 K FARR         FILTER MATCH IS NOW A SUBSTRING TEST,
002200*                         NOT AN EXACT COMPARE, PER THE DESK'S
002300*                         REQUEST (TICKET DQ-0204) - THEY WANT
002400*                         'ROYALTON' TO MATCH 'BDR_ROYALTON'.
002450* 09/22/11 R PELLETIER    ADDED THE FILTERED-OUT COUNTER TO THE
002460*                         END OF JOB DISPLAY SO THE DESK CAN SEE
002470*                         HOW MANY ROWS THE DATE RANGE/FILTERS
002480*                         KNOCKED OUT OF THE REPORT.
002485* 03/07/12 R PELLETIER    SWAPPED THE ORDER OF 7100/7000 IN MAIN -
002486*                         THE UNIQUOS VALIDOS PERCENT WAS PRINTING
002487*                         000.0 ON EVERY RUN BECAUSE IT COMPUTED
002488*                         OFF WS-UNIQUE-SENDABLE BEFORE 7100 EVER
002489*                         SET IT. TICKET DQ-0241.
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  EMLSUM.
002800 AUTHOR.        RENEE PELLETIER.
002900 INSTALLATION.  DATA QUALITY GROUP - TRAVEL SYSTEMS.
003000 DATE-WRITTEN.  02/11/91.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3090.
003900 OBJECT-COMPUTER. IBM-3090.
004000 SPECIAL-NAMES.
004100     CLASS DQ-NUMERIC-CLASS   IS "0" THRU "9".
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400*---------------------------------------------------------------*
004500 FILE-CONTROL.
004600     SELECT DETAIL-FILE             ASSIGN TO DETLFILE
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS  IS DETAIL-FILE-STATUS.
004900     SELECT SUMMARY-REPORT-FILE     ASSIGN TO SUMFILE
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100*===============================================================*
005200 DATA DIVISION.
005300*---------------------------------------------------------------*
005400 FILE SECTION.
005500*---------------------------------------------------------------*
005600 FD  DETAIL-FILE
005700     RECORDING MODE IS F.
005800     COPY EMLDET.
005900*---------------------------------------------------------------*
006000 FD  SUMMARY-REPORT-FILE
006100     RECORDING MODE IS F.
006200 01  SUM-PRINT-RECORD                PIC X(132).
006300*===============================================================*
006400 WORKING-STORAGE SECTION.
006450*---------------------------------------------------------------*
006460 77  WS-FILTERED-OUT-COUNT           PIC 9(09) COMP VALUE 0.
006500*---------------------------------------------------------------*
006600*    REPORT HEADING AND DETAIL LINES - SAME NEXT-REPORT-LINE /
006700*    9000/9100/9110/9120 PAGING SCHEME THE GROUP'S REPORT
006750*    PROGRAMS HAVE USED SINCE THE OLD RES-DESK VOLUME REPORT.
006800 01  REPORT-LINES.
006900*---------------------------------------------------------------*
007000     05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
007100*---------------------------------------------------------------*
007200     05  HEADING-LINE-1.
007300         10  FILLER                  PIC X(07) VALUE 'DATE: '.
007400         10  HL1-MONTH               PIC 9(02).
007500         10  FILLER                  PIC X(01) VALUE '/'.
007600         10  HL1-DAY                 PIC 9(02).
007700         10  FILLER                  PIC X(01) VALUE '/'.
007800         10  HL1-CENTURY             PIC 9(02).
007900         10  HL1-YEAR                PIC 9(02).
008000         10  FILLER                  PIC X(05) VALUE SPACE.
008100         10  FILLER                  PIC X(30) VALUE
008200             'EMAIL DQ FILTERED RANGE SUMMARY'.
008300         10  FILLER                  PIC X(10) VALUE SPACE.
008400         10  FILLER                  PIC X(06) VALUE 'PAGE: '.
008500         10  HL1-PAGE-COUNT          PIC ZZ9.
008600*---------------------------------------------------------------*
008700     05  HEADING-LINE-2.
008800         10  FILLER                  PIC X(13) VALUE 'RANGE:      '.
008900         10  HL2-START-DATE          PIC X(10).
009000         10  FILLER                  PIC X(04) VALUE ' TO '.
009100         10  HL2-END-DATE            PIC X(10).
009200*---------------------------------------------------------------*
009300     05  HEADING-LINE-3.
009400         10  FILLER                  PIC X(09) VALUE 'AGENCY: '.
009500         10  HL3-AGENCY              PIC X(30).
009600         10  FILLER                  PIC X(03) VALUE SPACE.
009700         10  FILLER                  PIC X(13) VALUE 'DESTINATION: '.
009800         10  HL3-DESTINATION         PIC X(30).
009900*---------------------------------------------------------------*
010000     05  HEADING-LINE-4.
010100         10  FILLER                  PIC X(11) VALUE 'CONDITION: '.
010200         10  HL4-CONDITION           PIC X(30).
010300         10  FILLER                  PIC X(03) VALUE SPACE.
010400         10  FILLER                  PIC X(09) VALUE 'LOCATOR: '.
010500         10  HL4-LOCATOR             PIC X(10).
010600*---------------------------------------------------------------*
010700     05  KPI-LINE.
010800         10  FILLER                  PIC X(22) VALUE SPACE.
010900         10  FILLER                  PIC X(08) VALUE 'TOTAL: '.
011000         10  KL-TOTAL                PIC ZZZ,ZZZ,ZZ9.
011100         10  FILLER                  PIC X(03) VALUE SPACE.
011200         10  FILLER                  PIC X(12) VALUE 'CON EMAIL: '.
011300         10  KL-WITH-EMAIL           PIC ZZZ,ZZZ,ZZ9.
011400         10  FILLER                  PIC X(03) VALUE SPACE.
011500         10  FILLER                  PIC X(10) VALUE 'VALIDOS: '.
011600         10  KL-VALID                PIC ZZZ,ZZZ,ZZ9.
011700         10  FILLER                  PIC X(03) VALUE SPACE.
011800         10  FILLER                  PIC X(12) VALUE 'ENVIABLES: '.
011900         10  KL-SENDABLE             PIC ZZZ,ZZZ,ZZ9.
012000         10  FILLER                  PIC X(03) VALUE SPACE.
012100         10  FILLER                  PIC X(16) VALUE
012200             'UNICOS VALIDOS: '.
012300         10  KL-UNIQUE               PIC ZZZ,ZZZ,ZZ9.
012400*---------------------------------------------------------------*
012500     05  PCT-LINE.
012600         10  FILLER                  PIC X(22) VALUE SPACE.
012700         10  FILLER                  PIC X(08) VALUE 'TOTAL: '.
012800         10  PL-TOTAL                PIC ZZ9.9.
012900         10  FILLER                  PIC X(02) VALUE '% '.
013000         10  FILLER                  PIC X(12) VALUE 'CON EMAIL: '.
013100         10  PL-WITH-EMAIL           PIC ZZ9.9.
013200         10  FILLER                  PIC X(02) VALUE '% '.
013300         10  FILLER                  PIC X(10) VALUE 'VALIDOS: '.
013400         10  PL-VALID                PIC ZZ9.9.
013500         10  FILLER                  PIC X(02) VALUE '% '.
013600         10  FILLER                  PIC X(12) VALUE 'ENVIABLES: '.
013700         10  PL-SENDABLE             PIC ZZ9.9.
013800         10  FILLER                  PIC X(02) VALUE '% '.
013900         10  FILLER                  PIC X(16) VALUE
014000             'UNICOS VALIDOS: '.
014100         10  PL-UNIQUE               PIC ZZ9.9.
014200         10  FILLER                  PIC X(01) VALUE '%'.
014300*---------------------------------------------------------------*
014400     05  DQ-LINE.
014500         10  FILLER                  PIC X(22) VALUE SPACE.
014600         10  FILLER                  PIC X(04) VALUE 'OK: '.
014700         10  DQL-OK                  PIC ZZZ,ZZZ,ZZ9.
014800         10  FILLER                  PIC X(03) VALUE SPACE.
014900         10  FILLER                  PIC X(11) VALUE 'DUPLICATE: '.
015000         10  DQL-DUPLICATE           PIC ZZZ,ZZZ,ZZ9.
015100         10  FILLER                  PIC X(03) VALUE SPACE.
015200         10  FILLER                  PIC X(07) VALUE 'EMPTY: '.
015300         10  DQL-EMPTY               PIC ZZZ,ZZZ,ZZ9.
015400         10  FILLER                  PIC X(03) VALUE SPACE.
015500         10  FILLER                  PIC X(16) VALUE
015600             'INVALID FORMAT: '.
015700         10  DQL-INVALID             PIC ZZZ,ZZZ,ZZ9.
015800*---------------------------------------------------------------*
015900     05  SECTION-HEADING-LINE.
016000         10  FILLER                  PIC X(22) VALUE SPACE.
016100         10  SHL-TEXT                PIC X(40) VALUE SPACE.
016200*---------------------------------------------------------------*
016300     05  DOMAIN-LINE.
016400         10  FILLER                  PIC X(22) VALUE SPACE.
016500         10  DML-DOMAIN              PIC X(40).
016600         10  FILLER                  PIC X(04) VALUE SPACE.
016700         10  DML-COUNT               PIC ZZZ,ZZZ,ZZ9.
016800*---------------------------------------------------------------*
016900     05  DUP-EMAIL-LINE.
017000         10  FILLER                  PIC X(22) VALUE SPACE.
017100         10  DEL-EMAIL               PIC X(60).
017200         10  FILLER                  PIC X(04) VALUE SPACE.
017300         10  DEL-OCCURRENCES         PIC ZZZ,ZZZ,ZZ9.
017400*===============================================================*
017500*    RUN PARAMETERS - ACCEPTED OFF THE CONSOLE EACH RUN
017600*---------------------------------------------------------------*
017700 01  RUN-PARAMETERS.
017800     05  WS-START-DATE               PIC X(10).
017900     05  WS-END-DATE                 PIC X(10).
018000     05  WS-FILTER-AGENCY            PIC X(30).
018100     05  WS-FILTER-DESTINATION       PIC X(30).
018200     05  WS-FILTER-CONDITION         PIC X(30).
018300     05  WS-FILTER-LOCATOR           PIC X(10).
018400     05  FILLER                      PIC X(05).
018500*---------------------------------------------------------------*
018600*    UPPERCASED/TRIMMED COPIES OF THE FILTERS, BUILT ONCE AT
018700*    OPEN TIME SO THE SUBSTRING SCAN DOES NOT REPEAT THE WORK
018800*    FOR EVERY DETAIL ROW.
018900 01  WS-FILTER-WORK-AREAS.
019000     05  WS-FILTER-AGENCY-UC         PIC X(30).
019100     05  WS-FILTER-AGENCY-LEN        PIC 9(02) COMP.
019200     05  WS-FILTER-DESTINATION-UC    PIC X(30).
019300     05  WS-FILTER-DESTINATION-LEN   PIC 9(02) COMP.
019400     05  WS-FILTER-CONDITION-UC      PIC X(30).
019500     05  WS-FILTER-CONDITION-LEN     PIC 9(02) COMP.
019600     05  WS-FILTER-LOCATOR-UC        PIC X(10).
019700     05  WS-FILTER-LOCATOR-LEN       PIC 9(02) COMP.
019800     05  WS-SCAN-INDEX               PIC 9(02) COMP.
019900     05  WS-MATCH-COUNT              PIC 9(05) COMP.
020000     05  FILLER                      PIC X(05).
020100*---------------------------------------------------------------*
020200 01  WS-COMPARE-WORK-AREAS.
020300     05  WS-CMP-AGENCY-UC            PIC X(30).
020400     05  WS-CMP-DESTINATION-UC       PIC X(30).
020500     05  WS-CMP-CONDITION-UC         PIC X(30).
020600     05  WS-CMP-LOCATOR-UC           PIC X(10).
020700     05  FILLER                      PIC X(05).
020800*---------------------------------------------------------------*
020900 01  WS-SWITCHES-MISC-FIELDS.
021000     05  DETAIL-FILE-STATUS          PIC X(02) VALUE SPACES.
021100         88  DETAIL-FILE-EOF                      VALUE '10'.
021200     05  WS-DATE-VALID-SW            PIC X(01) VALUE 'Y'.
021300         88  WS-DATE-VALID                        VALUE 'Y'.
021400     05  WS-IN-RANGE-SW              PIC X(01) VALUE 'Y'.
021500         88  WS-IN-RANGE                          VALUE 'Y'.
021600     05  WS-FILTER-MATCH-SW          PIC X(01) VALUE 'Y'.
021700         88  WS-FILTER-MATCH                      VALUE 'Y'.
021800     05  WS-KEEP-RECORD-SW           PIC X(01) VALUE 'Y'.
021900         88  WS-KEEP-RECORD                       VALUE 'Y'.
022000     05  WS-HAS-EMAIL-SW             PIC X(01).
022100         88  WS-HAS-EMAIL                         VALUE 'Y'.
022200     05  WS-VALID-SW                 PIC X(01).
022300         88  WS-EMAIL-VALID                       VALUE 'Y'.
022400     05  WS-CLEAN-EMAIL              PIC X(60).
022500     05  WS-EMAIL-DOMAIN             PIC X(40).
022600     05  FILLER                      PIC X(05).
022700*---------------------------------------------------------------*
022800*    SAME DATE-PARTS TECHNIQUE AS EMLDAILY/EMLEXTR - NO INTRINSIC
022900*    FUNCTIONS, MONTH/DAY CHECKED THROUGH A NUMERIC REDEFINE.
023000 01  WS-WORK-DATE                    PIC X(10) VALUE SPACES.
023100 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE.
023200     05  WS-WORK-YEAR                PIC X(04).
023300     05  FILLER                      PIC X(01).
023400     05  WS-WORK-MONTH               PIC X(02).
023500     05  WS-WORK-MONTH-N REDEFINES WS-WORK-MONTH
023600                                     PIC 9(02).
023700     05  FILLER                      PIC X(01).
023800     05  WS-WORK-DAY                 PIC X(02).
023900     05  WS-WORK-DAY-N REDEFINES WS-WORK-DAY
024000                                     PIC 9(02).
024100*---------------------------------------------------------------*
024200*    RUN DATE FOR THE REPORT BANNER - ACCEPT FROM DATE COMES
024300*    BACK 2-DIGIT YEAR, SO WE WINDOW IT, SAME AS THE Y2K FIX
024400*    NOTED IN THE CHANGE LOG ABOVE.
024500 01  WS-RUN-DATE-RAW.
024600     05  WS-RUN-DATE-DIGITS          PIC 9(06).
024700     05  FILLER                      PIC X(01).
024800 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-RAW.
024900     05  WS-RUN-YY                   PIC 9(02).
025000     05  WS-RUN-MM                   PIC 9(02).
025100     05  WS-RUN-DD                   PIC 9(02).
025200     05  FILLER                      PIC X(01).
025300 01  WS-RUN-CENTURY                  PIC 9(02).
025400*===============================================================*
025500*    KPI COUNTERS AND PERCENTAGE FIGURES (R10 - 1 DECIMAL,
025600*    ROUNDED HALF-UP, DIVIDE-BY-ZERO GIVES 0.0)
025700*---------------------------------------------------------------*
025800 01  WS-KPI-COUNTERS.
025900     05  WS-TOTAL                    PIC 9(09) COMP VALUE 0.
026000     05  WS-WITH-EMAIL               PIC 9(09) COMP VALUE 0.
026100     05  WS-VALID-CNT                PIC 9(09) COMP VALUE 0.
026200     05  WS-SENDABLE-CNT             PIC 9(09) COMP VALUE 0.
026300     05  WS-UNIQUE-SENDABLE          PIC 9(09) COMP VALUE 0.
026400     05  WS-EMPTY-CNT                PIC 9(09) COMP VALUE 0.
026500     05  WS-INVALID-CNT              PIC 9(09) COMP VALUE 0.
026600     05  WS-DUPLICATE-CNT            PIC 9(09) COMP VALUE 0.
026700     05  FILLER                      PIC X(05).
026800*---------------------------------------------------------------*
026900 01  WS-PERCENT-FIGURES.
027000     05  WS-PCT-TOTAL                PIC 9(03)V9(01).
027100     05  WS-PCT-WITH-EMAIL           PIC 9(03)V9(01).
027200     05  WS-PCT-VALID                PIC 9(03)V9(01).
027300     05  WS-PCT-UNIQUE               PIC 9(03)V9(01).
027400     05  WS-PCT-SENDABLE             PIC 9(03)V9(01).
027500     05  FILLER                      PIC X(05).
027600*===============================================================*
027700*    DISTINCT-VALID-EMAIL TABLE FOR THE RANGE - DRIVES THE
027800*    UNIQUE-SENDABLE COUNT, THE DUPLICATE COUNT AND THE TOP-20
027900*    DUPLICATED-EMAIL LISTING.
028000*---------------------------------------------------------------*
028100 01  WS-EMAIL-TABLE-CONTROL.
028200     05  WS-EMAIL-TABLE-SIZE         PIC 9(05) COMP VALUE 0.
028300 01  WS-EMAIL-TABLE.
028400     05  EM-ENTRY OCCURS 1 TO 30000 TIMES
028500             DEPENDING ON WS-EMAIL-TABLE-SIZE
028600             INDEXED BY EM-INDEX.
028700         10  EM-EMAIL                PIC X(60).
028800         10  EM-COUNT                PIC 9(09) COMP.
028900 01  WS-EMAIL-SWAP-ENTRY.
029000     05  EM-SWAP-EMAIL               PIC X(60).
029100     05  EM-SWAP-COUNT               PIC 9(09) COMP.
029200*---------------------------------------------------------------*
029300*    DOMAIN FREQUENCY TABLE FOR THE RANGE - DRIVES THE TOP-10
029400*    DOMAIN LISTING.
029500*---------------------------------------------------------------*
029600 01  WS-DOMAIN-TABLE-CONTROL.
029700     05  WS-DOMAIN-TABLE-SIZE        PIC 9(04) COMP VALUE 0.
029800 01  WS-DOMAIN-TABLE.
029900     05  DOM-ENTRY OCCURS 1 TO 5000 TIMES
030000             DEPENDING ON WS-DOMAIN-TABLE-SIZE
030100             INDEXED BY DOM-INDEX.
030200         10  DOM-DOMAIN              PIC X(40).
030300         10  DOM-COUNT               PIC 9(09) COMP.
030400 01  WS-DOMAIN-SWAP-ENTRY.
030500     05  DOM-SWAP-DOMAIN             PIC X(40).
030600     05  DOM-SWAP-COUNT              PIC 9(09) COMP.
030700*---------------------------------------------------------------*
030800*    SELECTION-SORT WORK FIELDS, SHARED BY BOTH RANKING PASSES.
030900*---------------------------------------------------------------*
031000 01  WS-SORT-WORK-FIELDS.
031100     05  WS-SORT-OUTER               PIC 9(05) COMP.
031200     05  WS-SORT-INNER               PIC 9(05) COMP.
031300     05  WS-SORT-MIN-POS             PIC 9(05) COMP.
031400     05  WS-PRINT-COUNT              PIC 9(02) COMP.
031500     05  FILLER                      PIC X(05).
031600*===============================================================*
031700 PROCEDURE DIVISION.
031800*---------------------------------------------------------------*
031900 0000-MAIN-PROCESSING.
032000*---------------------------------------------------------------*
032100     PERFORM 1000-OPEN-FILES-ACCEPT-PARMS.
032200     PERFORM 2000-PROCESS-DETAIL-FILE.
032300     PERFORM 7100-COMPUTE-DUPLICATE-COUNT.
032400     PERFORM 7000-COMPUTE-PERCENTAGES.
032500     PERFORM 8100-RANK-DOMAIN-TABLE.
032600     PERFORM 8200-RANK-EMAIL-TABLE.
032700     PERFORM 9000-PRINT-SUMMARY-REPORT.
032800     PERFORM 3000-CLOSE-FILES.
032850     DISPLAY 'EMLSUM - ROWS EXCLUDED BY DATE/FILTER: ',
032860         WS-FILTERED-OUT-COUNT.
032900     GOBACK.
033000*---------------------------------------------------------------*
033100 1000-OPEN-FILES-ACCEPT-PARMS.
033200*---------------------------------------------------------------*
033300     OPEN INPUT  DETAIL-FILE.
033400     OPEN OUTPUT SUMMARY-REPORT-FILE.
033500     PERFORM 1050-SET-RUN-DATE.
033600     ACCEPT WS-START-DATE            FROM CONSOLE.
033700     ACCEPT WS-END-DATE              FROM CONSOLE.
033800     ACCEPT WS-FILTER-AGENCY         FROM CONSOLE.
033900     ACCEPT WS-FILTER-DESTINATION    FROM CONSOLE.
034000     ACCEPT WS-FILTER-CONDITION      FROM CONSOLE.
034100     ACCEPT WS-FILTER-LOCATOR        FROM CONSOLE.
034200     PERFORM 1100-PREPARE-FILTER-WORK-AREAS.
034300     MOVE 99                         TO EMLC-LINE-COUNT.
034400*---------------------------------------------------------------*
034500 1050-SET-RUN-DATE.
034600*---------------------------------------------------------------*
034700     ACCEPT WS-RUN-DATE-DIGITS       FROM DATE.
034800     IF  WS-RUN-YY < 50
034900         MOVE 20                     TO WS-RUN-CENTURY
035000     ELSE
035100         MOVE 19                     TO WS-RUN-CENTURY
035200     END-IF.
035300     MOVE WS-RUN-CENTURY             TO HL1-CENTURY.
035400     MOVE WS-RUN-YY                  TO HL1-YEAR.
035500     MOVE WS-RUN-MM                  TO HL1-MONTH.
035600     MOVE WS-RUN-DD                  TO HL1-DAY.
035700*---------------------------------------------------------------*
035800 1100-PREPARE-FILTER-WORK-AREAS.
035900*---------------------------------------------------------------*
036000     MOVE WS-FILTER-AGENCY           TO WS-FILTER-AGENCY-UC.
036100     INSPECT WS-FILTER-AGENCY-UC CONVERTING
036200         "abcdefghijklmnopqrstuvwxyz"
036300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036400     PERFORM 1110-SCAN-BODY
036500         VARYING WS-SCAN-INDEX FROM 30 BY -1
036600         UNTIL WS-SCAN-INDEX < 1
036700            OR WS-FILTER-AGENCY-UC (WS-SCAN-INDEX:1) NOT = SPACE.
036800     MOVE WS-SCAN-INDEX              TO WS-FILTER-AGENCY-LEN.
036900     MOVE WS-FILTER-DESTINATION      TO WS-FILTER-DESTINATION-UC.
037000     INSPECT WS-FILTER-DESTINATION-UC CONVERTING
037100         "abcdefghijklmnopqrstuvwxyz"
037200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037300     PERFORM 1110-SCAN-BODY
037400         VARYING WS-SCAN-INDEX FROM 30 BY -1
037500         UNTIL WS-SCAN-INDEX < 1
037600            OR WS-FILTER-DESTINATION-UC (WS-SCAN-INDEX:1) NOT = SPACE.
037700     MOVE WS-SCAN-INDEX              TO WS-FILTER-DESTINATION-LEN.
037800     MOVE WS-FILTER-CONDITION        TO WS-FILTER-CONDITION-UC.
037900     INSPECT WS-FILTER-CONDITION-UC CONVERTING
038000         "abcdefghijklmnopqrstuvwxyz"
038100         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038200     PERFORM 1110-SCAN-BODY
038300         VARYING WS-SCAN-INDEX FROM 30 BY -1
038400         UNTIL WS-SCAN-INDEX < 1
038500            OR WS-FILTER-CONDITION-UC (WS-SCAN-INDEX:1) NOT = SPACE.
038600     MOVE WS-SCAN-INDEX              TO WS-FILTER-CONDITION-LEN.
038700     MOVE WS-FILTER-LOCATOR          TO WS-FILTER-LOCATOR-UC.
038800     INSPECT WS-FILTER-LOCATOR-UC CONVERTING
038900         "abcdefghijklmnopqrstuvwxyz"
039000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039100     PERFORM 1110-SCAN-BODY
039200         VARYING WS-SCAN-INDEX FROM 10 BY -1
039300         UNTIL WS-SCAN-INDEX < 1
039400            OR WS-FILTER-LOCATOR-UC (WS-SCAN-INDEX:1) NOT = SPACE.
039500     MOVE WS-SCAN-INDEX              TO WS-FILTER-LOCATOR-LEN.
039600*---------------------------------------------------------------*
039700 1110-SCAN-BODY.
039800*---------------------------------------------------------------*
039900     CONTINUE.
040000*---------------------------------------------------------------*
040100 2000-PROCESS-DETAIL-FILE.
040200*---------------------------------------------------------------*
040300     PERFORM 8000-READ-DETAIL-FILE.
040400     PERFORM 2100-PROCESS-DETAIL-RECORD
040500         UNTIL DETAIL-FILE-EOF.
040600*---------------------------------------------------------------*
040700 2100-PROCESS-DETAIL-RECORD.
040800*---------------------------------------------------------------*
040900     PERFORM 2110-CHECK-DETAIL-DATE THRU 2110-EXIT.
041000     MOVE 'Y'                        TO WS-IN-RANGE-SW.
041100     IF  WS-DATE-VALID
041200         IF  WS-WORK-DATE < WS-START-DATE
041300                  OR WS-WORK-DATE > WS-END-DATE
041400             MOVE 'N'                TO WS-IN-RANGE-SW
041500         END-IF
041600     ELSE
041700         MOVE 'N'                    TO WS-IN-RANGE-SW
041800     END-IF.
041900     IF  WS-IN-RANGE
042000         PERFORM 2120-CHECK-FILTERS
042100         IF  WS-FILTER-MATCH
042200             PERFORM 2200-CLASSIFY-AND-ACCUMULATE
042250         ELSE
042270             ADD 1                   TO WS-FILTERED-OUT-COUNT
042300         END-IF
042350     ELSE
042370         ADD 1                       TO WS-FILTERED-OUT-COUNT
042400     END-IF.
042500     PERFORM 8000-READ-DETAIL-FILE.
042600*---------------------------------------------------------------*
042700 2110-CHECK-DETAIL-DATE.
042800*---------------------------------------------------------------*
042900     MOVE 'Y'                        TO WS-DATE-VALID-SW.
043000     IF  EMLD-CREATE-DATE = SPACES
043100         MOVE 'N'                    TO WS-DATE-VALID-SW
043200         GO TO 2110-EXIT
043300     END-IF.
043400     IF  EMLD-CREATE-YY NOT NUMERIC
043500              OR EMLD-CREATE-MM NOT NUMERIC
043600              OR EMLD-CREATE-DD NOT NUMERIC
043700         MOVE 'N'                    TO WS-DATE-VALID-SW
043800         GO TO 2110-EXIT
043900     END-IF.
044000     MOVE EMLD-CREATE-YY             TO WS-WORK-YEAR.
044100     MOVE EMLD-CREATE-MM             TO WS-WORK-MONTH.
044200     MOVE EMLD-CREATE-DD             TO WS-WORK-DAY.
044300     IF  WS-WORK-MONTH-N < 1 OR WS-WORK-MONTH-N > 12
044400         MOVE 'N'                    TO WS-DATE-VALID-SW
044500         GO TO 2110-EXIT
044600     END-IF.
044700     IF  WS-WORK-DAY-N < 1 OR WS-WORK-DAY-N > 31
044800         MOVE 'N'                    TO WS-DATE-VALID-SW
044900         GO TO 2110-EXIT
045000     END-IF.
045100     STRING EMLD-CREATE-YY DELIMITED BY SIZE
045200            '-'           DELIMITED BY SIZE
045300            EMLD-CREATE-MM DELIMITED BY SIZE
045400            '-'           DELIMITED BY SIZE
045500            EMLD-CREATE-DD DELIMITED BY SIZE
045600         INTO WS-WORK-DATE.
045700 2110-EXIT.
045800     EXIT.
045900*---------------------------------------------------------------*
046000 2120-CHECK-FILTERS.
046100*---------------------------------------------------------------*
046200     MOVE 'Y'                        TO WS-FILTER-MATCH-SW.
046300     IF  WS-FILTER-AGENCY-LEN > 0
046400         MOVE EMLD-AGENCY            TO WS-CMP-AGENCY-UC
046500         INSPECT WS-CMP-AGENCY-UC CONVERTING
046600             "abcdefghijklmnopqrstuvwxyz"
046700             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
046800         MOVE ZERO                   TO WS-MATCH-COUNT
046900         INSPECT WS-CMP-AGENCY-UC TALLYING WS-MATCH-COUNT
047000             FOR ALL WS-FILTER-AGENCY-UC (1:WS-FILTER-AGENCY-LEN)
047100         IF  WS-MATCH-COUNT = 0
047200             MOVE 'N'                TO WS-FILTER-MATCH-SW
047300         END-IF
047400     END-IF.
047500     IF  WS-FILTER-MATCH AND WS-FILTER-DESTINATION-LEN > 0
047600         MOVE EMLD-DESTINATION       TO WS-CMP-DESTINATION-UC
047700         INSPECT WS-CMP-DESTINATION-UC CONVERTING
047800             "abcdefghijklmnopqrstuvwxyz"
047900             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
048000         MOVE ZERO                   TO WS-MATCH-COUNT
048100         INSPECT WS-CMP-DESTINATION-UC TALLYING WS-MATCH-COUNT
048200           FOR ALL WS-FILTER-DESTINATION-UC (1:WS-FILTER-DESTINATION-LEN)
048300         IF  WS-MATCH-COUNT = 0
048400             MOVE 'N'                TO WS-FILTER-MATCH-SW
048500         END-IF
048600     END-IF.
048700     IF  WS-FILTER-MATCH AND WS-FILTER-CONDITION-LEN > 0
048800         MOVE EMLD-CONDITION         TO WS-CMP-CONDITION-UC
048900         INSPECT WS-CMP-CONDITION-UC CONVERTING
049000             "abcdefghijklmnopqrstuvwxyz"
049100             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
049200         MOVE ZERO                   TO WS-MATCH-COUNT
049300         INSPECT WS-CMP-CONDITION-UC TALLYING WS-MATCH-COUNT
049400             FOR ALL WS-FILTER-CONDITION-UC (1:WS-FILTER-CONDITION-LEN)
049500         IF  WS-MATCH-COUNT = 0
049600             MOVE 'N'                TO WS-FILTER-MATCH-SW
049700         END-IF
049800     END-IF.
049900     IF  WS-FILTER-MATCH AND WS-FILTER-LOCATOR-LEN > 0
050000         MOVE EMLD-LOCATOR           TO WS-CMP-LOCATOR-UC
050100         INSPECT WS-CMP-LOCATOR-UC CONVERTING
050200             "abcdefghijklmnopqrstuvwxyz"
050300             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
050400         MOVE ZERO                   TO WS-MATCH-COUNT
050500         INSPECT WS-CMP-LOCATOR-UC TALLYING WS-MATCH-COUNT
050600             FOR ALL WS-FILTER-LOCATOR-UC (1:WS-FILTER-LOCATOR-LEN)
050700         IF  WS-MATCH-COUNT = 0
050800             MOVE 'N'                TO WS-FILTER-MATCH-SW
050900         END-IF
051000     END-IF.
051100*---------------------------------------------------------------*
051200 2200-CLASSIFY-AND-ACCUMULATE.
051300*---------------------------------------------------------------*
051400     ADD 1                           TO WS-TOTAL.
051500     CALL 'EMLVAL' USING EMLD-EMAIL, WS-HAS-EMAIL-SW,
051600         WS-VALID-SW, WS-CLEAN-EMAIL, WS-EMAIL-DOMAIN.
051700     IF  WS-HAS-EMAIL
051800         ADD 1                       TO WS-WITH-EMAIL
051900         IF  WS-EMAIL-VALID
052000             ADD 1                   TO WS-VALID-CNT
052100             ADD 1                   TO WS-SENDABLE-CNT
052200             PERFORM 2210-ACCUMULATE-EMAIL-TABLE
052300             PERFORM 2220-ACCUMULATE-DOMAIN-TABLE
052400         ELSE
052500             ADD 1                   TO WS-INVALID-CNT
052600         END-IF
052700     ELSE
052800         ADD 1                       TO WS-EMPTY-CNT
052900     END-IF.
053000*---------------------------------------------------------------*
053100 2210-ACCUMULATE-EMAIL-TABLE.
053200*---------------------------------------------------------------*
053300     IF  WS-EMAIL-TABLE-SIZE = 0
053400         PERFORM 2211-ADD-EMAIL-ENTRY
053500     ELSE
053600         SET EM-INDEX                TO 1
053700         SEARCH EM-ENTRY
053800             AT END
053900                 PERFORM 2211-ADD-EMAIL-ENTRY
054000             WHEN EM-EMAIL (EM-INDEX) = WS-CLEAN-EMAIL
054100                 ADD 1               TO EM-COUNT (EM-INDEX)
054200         END-SEARCH
054300     END-IF.
054400*---------------------------------------------------------------*
054500 2211-ADD-EMAIL-ENTRY.
054600*---------------------------------------------------------------*
054700     ADD 1                           TO WS-EMAIL-TABLE-SIZE.
054800     SET EM-INDEX                    TO WS-EMAIL-TABLE-SIZE.
054900     MOVE WS-CLEAN-EMAIL             TO EM-EMAIL (EM-INDEX).
055000     MOVE 1                          TO EM-COUNT (EM-INDEX).
055100*---------------------------------------------------------------*
055200 2220-ACCUMULATE-DOMAIN-TABLE.
055300*---------------------------------------------------------------*
055400     IF  WS-DOMAIN-TABLE-SIZE = 0
055500         PERFORM 2221-ADD-DOMAIN-ENTRY
055600     ELSE
055700         SET DOM-INDEX               TO 1
055800         SEARCH DOM-ENTRY
055900             AT END
056000                 PERFORM 2221-ADD-DOMAIN-ENTRY
056100             WHEN DOM-DOMAIN (DOM-INDEX) = WS-EMAIL-DOMAIN
056200                 ADD 1               TO DOM-COUNT (DOM-INDEX)
056300         END-SEARCH
056400     END-IF.
056500*---------------------------------------------------------------*
056600 2221-ADD-DOMAIN-ENTRY.
056700*---------------------------------------------------------------*
056800     ADD 1                           TO WS-DOMAIN-TABLE-SIZE.
056900     SET DOM-INDEX                   TO WS-DOMAIN-TABLE-SIZE.
057000     MOVE WS-EMAIL-DOMAIN            TO DOM-DOMAIN (DOM-INDEX).
057100     MOVE 1                          TO DOM-COUNT (DOM-INDEX).
057200*---------------------------------------------------------------*
057300 3000-CLOSE-FILES.
057400*---------------------------------------------------------------*
057500     CLOSE DETAIL-FILE
057600           SUMMARY-REPORT-FILE.
057700*---------------------------------------------------------------*
057800 7000-COMPUTE-PERCENTAGES.
057900*---------------------------------------------------------------*
058000     IF  WS-TOTAL > 0
058100         COMPUTE WS-PCT-TOTAL ROUNDED = 100.0
058200         COMPUTE WS-PCT-WITH-EMAIL ROUNDED =
058300             (WS-WITH-EMAIL / WS-TOTAL) * 100
058400         COMPUTE WS-PCT-UNIQUE ROUNDED =
058500             (WS-UNIQUE-SENDABLE / WS-TOTAL) * 100
058600         COMPUTE WS-PCT-SENDABLE ROUNDED =
058700             (WS-SENDABLE-CNT / WS-TOTAL) * 100
058800     ELSE
058900         MOVE ZERO                   TO WS-PCT-TOTAL
059000                                        WS-PCT-WITH-EMAIL
059100                                        WS-PCT-UNIQUE
059200                                        WS-PCT-SENDABLE
059300     END-IF.
059400     IF  WS-WITH-EMAIL > 0
059500         COMPUTE WS-PCT-VALID ROUNDED =
059600             (WS-VALID-CNT / WS-WITH-EMAIL) * 100
059700     ELSE
059800         MOVE ZERO                   TO WS-PCT-VALID
059900     END-IF.
060000*---------------------------------------------------------------*
060100 7100-COMPUTE-DUPLICATE-COUNT.
060200*---------------------------------------------------------------*
060300     MOVE WS-EMAIL-TABLE-SIZE        TO WS-UNIQUE-SENDABLE.
060400     IF  WS-EMAIL-TABLE-SIZE > 0
060500         SET EM-INDEX                TO 1
060600         PERFORM 7110-CHECK-ONE-EMAIL-ENTRY
060700             VARYING EM-INDEX FROM 1 BY 1
060800             UNTIL EM-INDEX > WS-EMAIL-TABLE-SIZE
060900     END-IF.
061000*---------------------------------------------------------------*
061100 7110-CHECK-ONE-EMAIL-ENTRY.
061200*---------------------------------------------------------------*
061300     IF  EM-COUNT (EM-INDEX) > 1
061400         ADD 1                       TO WS-DUPLICATE-CNT
061500     END-IF.
061600*---------------------------------------------------------------*
061700 8100-RANK-DOMAIN-TABLE.
061800*---------------------------------------------------------------*
061900     IF  WS-DOMAIN-TABLE-SIZE < 2
062000         GO TO 8100-EXIT
062100     END-IF.
062200     PERFORM 8110-RANK-DOMAIN-OUTER
062300         VARYING WS-SORT-OUTER FROM 1 BY 1
062400         UNTIL WS-SORT-OUTER >= WS-DOMAIN-TABLE-SIZE.
062500 8100-EXIT.
062600     EXIT.
062700*---------------------------------------------------------------*
062800 8110-RANK-DOMAIN-OUTER.
062900*---------------------------------------------------------------*
063000     MOVE WS-SORT-OUTER              TO WS-SORT-MIN-POS.
063100     PERFORM 8120-RANK-DOMAIN-INNER
063200         VARYING WS-SORT-INNER FROM WS-SORT-OUTER BY 1
063300         UNTIL WS-SORT-INNER > WS-DOMAIN-TABLE-SIZE.
063400     IF  WS-SORT-MIN-POS NOT = WS-SORT-OUTER
063500         SET DOM-INDEX               TO WS-SORT-MIN-POS
063600         MOVE DOM-ENTRY (DOM-INDEX)  TO WS-DOMAIN-SWAP-ENTRY
063700         SET DOM-INDEX               TO WS-SORT-OUTER
063800         MOVE DOM-ENTRY (DOM-INDEX)  TO DOM-SWAP-DOMAIN
063900                                        DOM-SWAP-COUNT
064000         SET DOM-INDEX               TO WS-SORT-MIN-POS
064100         MOVE DOM-SWAP-DOMAIN        TO DOM-DOMAIN (DOM-INDEX)
064200         MOVE DOM-SWAP-COUNT         TO DOM-COUNT (DOM-INDEX)
064300         SET DOM-INDEX               TO WS-SORT-OUTER
064400         MOVE WS-DOMAIN-SWAP-ENTRY   TO DOM-ENTRY (DOM-INDEX)
064500     END-IF.
064600*---------------------------------------------------------------*
064700 8120-RANK-DOMAIN-INNER.
064800*---------------------------------------------------------------*
064900     SET DOM-INDEX                   TO WS-SORT-INNER.
065000     IF  DOM-COUNT (DOM-INDEX) > DOM-COUNT (WS-SORT-MIN-POS)
065100         MOVE WS-SORT-INNER          TO WS-SORT-MIN-POS
065200     END-IF.
065300*---------------------------------------------------------------*
065400 8200-RANK-EMAIL-TABLE.
065500*---------------------------------------------------------------*
065600     IF  WS-EMAIL-TABLE-SIZE < 2
065700         GO TO 8200-EXIT
065800     END-IF.
065900     PERFORM 8210-RANK-EMAIL-OUTER
066000         VARYING WS-SORT-OUTER FROM 1 BY 1
066100         UNTIL WS-SORT-OUTER >= WS-EMAIL-TABLE-SIZE.
066200 8200-EXIT.
066300     EXIT.
066400*---------------------------------------------------------------*
066500 8210-RANK-EMAIL-OUTER.
066600*---------------------------------------------------------------*
066700     MOVE WS-SORT-OUTER              TO WS-SORT-MIN-POS.
066800     PERFORM 8220-RANK-EMAIL-INNER
066900         VARYING WS-SORT-INNER FROM WS-SORT-OUTER BY 1
067000         UNTIL WS-SORT-INNER > WS-EMAIL-TABLE-SIZE.
067100     IF  WS-SORT-MIN-POS NOT = WS-SORT-OUTER
067200         SET EM-INDEX                TO WS-SORT-MIN-POS
067300         MOVE EM-ENTRY (EM-INDEX)    TO WS-EMAIL-SWAP-ENTRY
067400         SET EM-INDEX                TO WS-SORT-OUTER
067500         MOVE EM-ENTRY (EM-INDEX)    TO EM-SWAP-EMAIL
067600                                        EM-SWAP-COUNT
067700         SET EM-INDEX                TO WS-SORT-MIN-POS
067800         MOVE EM-SWAP-EMAIL          TO EM-EMAIL (EM-INDEX)
067900         MOVE EM-SWAP-COUNT          TO EM-COUNT (EM-INDEX)
068000         SET EM-INDEX                TO WS-SORT-OUTER
068100         MOVE WS-EMAIL-SWAP-ENTRY    TO EM-ENTRY (EM-INDEX)
068200     END-IF.
068300*---------------------------------------------------------------*
068400 8220-RANK-EMAIL-INNER.
068500*---------------------------------------------------------------*
068600     SET EM-INDEX                    TO WS-SORT-INNER.
068700     IF  EM-COUNT (EM-INDEX) > EM-COUNT (WS-SORT-MIN-POS)
068800         MOVE WS-SORT-INNER          TO WS-SORT-MIN-POS
068900     END-IF.
069000*---------------------------------------------------------------*
069100 9000-PRINT-SUMMARY-REPORT.
069200*---------------------------------------------------------------*
069300     MOVE WS-START-DATE              TO HL2-START-DATE.
069400     MOVE WS-END-DATE                TO HL2-END-DATE.
069500     MOVE WS-FILTER-AGENCY           TO HL3-AGENCY.
069600     MOVE WS-FILTER-DESTINATION      TO HL3-DESTINATION.
069700     MOVE WS-FILTER-CONDITION        TO HL4-CONDITION.
069800     MOVE WS-FILTER-LOCATOR          TO HL4-LOCATOR.
069900     MOVE HEADING-LINE-2             TO NEXT-REPORT-LINE.
070000     PERFORM 9000-PRINT-REPORT-LINE.
070100     MOVE HEADING-LINE-3             TO NEXT-REPORT-LINE.
070200     PERFORM 9000-PRINT-REPORT-LINE.
070300     MOVE HEADING-LINE-4             TO NEXT-REPORT-LINE.
070400     PERFORM 9000-PRINT-REPORT-LINE.
070500     MOVE WS-TOTAL                   TO KL-TOTAL.
070600     MOVE WS-WITH-EMAIL              TO KL-WITH-EMAIL.
070700     MOVE WS-VALID-CNT               TO KL-VALID.
070800     MOVE WS-SENDABLE-CNT            TO KL-SENDABLE.
070900     MOVE WS-UNIQUE-SENDABLE         TO KL-UNIQUE.
071000     MOVE KPI-LINE                   TO NEXT-REPORT-LINE.
071100     PERFORM 9000-PRINT-REPORT-LINE.
071200     MOVE WS-PCT-TOTAL               TO PL-TOTAL.
071300     MOVE WS-PCT-WITH-EMAIL          TO PL-WITH-EMAIL.
071400     MOVE WS-PCT-VALID               TO PL-VALID.
071500     MOVE WS-PCT-SENDABLE            TO PL-SENDABLE.
071600     MOVE WS-PCT-UNIQUE              TO PL-UNIQUE.
071700     MOVE PCT-LINE                   TO NEXT-REPORT-LINE.
071800     PERFORM 9000-PRINT-REPORT-LINE.
071900     MOVE WS-VALID-CNT               TO DQL-OK.
072000     MOVE WS-DUPLICATE-CNT           TO DQL-DUPLICATE.
072100     MOVE WS-EMPTY-CNT               TO DQL-EMPTY.
072200     MOVE WS-INVALID-CNT             TO DQL-INVALID.
072300     MOVE DQ-LINE                    TO NEXT-REPORT-LINE.
072400     PERFORM 9000-PRINT-REPORT-LINE.
072500     MOVE 'TOP 10 DOMAINS'           TO SHL-TEXT.
072600     MOVE SECTION-HEADING-LINE       TO NEXT-REPORT-LINE.
072700     PERFORM 9000-PRINT-REPORT-LINE.
072800     MOVE ZERO                       TO WS-PRINT-COUNT.
072900     PERFORM 9100-PRINT-ONE-DOMAIN
073000         VARYING DOM-INDEX FROM 1 BY 1
073100         UNTIL DOM-INDEX > WS-DOMAIN-TABLE-SIZE
073200            OR WS-PRINT-COUNT >= 10.
073300     MOVE 'TOP 20 DUPLICATED EMAILS'  TO SHL-TEXT.
073400     MOVE SECTION-HEADING-LINE       TO NEXT-REPORT-LINE.
073500     PERFORM 9000-PRINT-REPORT-LINE.
073600     MOVE ZERO                       TO WS-PRINT-COUNT.
073700     PERFORM 9200-PRINT-ONE-DUP-EMAIL
073800         VARYING EM-INDEX FROM 1 BY 1
073900         UNTIL EM-INDEX > WS-EMAIL-TABLE-SIZE
074000            OR WS-PRINT-COUNT >= 20
074100            OR EM-COUNT (EM-INDEX) <= 1.
074200*---------------------------------------------------------------*
074300 9100-PRINT-ONE-DOMAIN.
074400*---------------------------------------------------------------*
074500     MOVE DOM-DOMAIN (DOM-INDEX)     TO DML-DOMAIN.
074600     MOVE DOM-COUNT (DOM-INDEX)      TO DML-COUNT.
074700     MOVE DOMAIN-LINE                TO NEXT-REPORT-LINE.
074800     PERFORM 9000-PRINT-REPORT-LINE.
074900     ADD 1                           TO WS-PRINT-COUNT.
075000*---------------------------------------------------------------*
075100 9200-PRINT-ONE-DUP-EMAIL.
075200*---------------------------------------------------------------*
075300     MOVE EM-EMAIL (EM-INDEX)        TO DEL-EMAIL.
075400     MOVE EM-COUNT (EM-INDEX)        TO DEL-OCCURRENCES.
075500     MOVE DUP-EMAIL-LINE             TO NEXT-REPORT-LINE.
075600     PERFORM 9000-PRINT-REPORT-LINE.
075700     ADD 1                           TO WS-PRINT-COUNT.
075800*---------------------------------------------------------------*
075900 9000-PRINT-REPORT-LINE.
076000*---------------------------------------------------------------*
076100     IF  EMLC-LINE-COUNT > EMLC-LINES-ON-PAGE
076200         PERFORM 9110-PRINT-HEADING-LINE
076300     END-IF.
076400     MOVE NEXT-REPORT-LINE           TO SUM-PRINT-RECORD.
076500     PERFORM 9120-WRITE-PRINT-LINE.
076600*---------------------------------------------------------------*
076700 9110-PRINT-HEADING-LINE.
076800*---------------------------------------------------------------*
076900     MOVE EMLC-PAGE-COUNT            TO HL1-PAGE-COUNT.
077000     MOVE HEADING-LINE-1             TO SUM-PRINT-RECORD.
077100     WRITE SUM-PRINT-RECORD
077200         AFTER ADVANCING PAGE.
077300     ADD 1                           TO EMLC-PAGE-COUNT.
077400     MOVE 2                          TO EMLC-LINE-COUNT.
077500*---------------------------------------------------------------*
077600 9120-WRITE-PRINT-LINE.
077700*---------------------------------------------------------------*
077800     WRITE SUM-PRINT-RECORD
077900         AFTER ADVANCING EMLC-LINE-SPACEING.
078000     ADD EMLC-LINE-SPACEING          TO EMLC-LINE-COUNT.
078100     MOVE 1                          TO EMLC-LINE-SPACEING.
078200     MOVE SPACE                      TO SUM-PRINT-RECORD.
078300*---------------------------------------------------------------*
078400 8000-READ-DETAIL-FILE.
078500*---------------------------------------------------------------*
078600     READ DETAIL-FILE
078700         AT END
078800             MOVE '10'               TO DETAIL-FILE-STATUS
078900     END-READ.
079000*===============================================================*
079100     COPY EMLCTL.
