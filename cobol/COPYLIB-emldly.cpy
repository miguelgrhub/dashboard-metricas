000100*---------------------------------------------------------------*
000200* EMLDLY    -  DAILY EMAIL METRICS RECORD                       *
000300*            -  ONE OCCURRENCE PER DISTINCT BOOKING CREATE DATE *
000400*               WRITTEN BY EMLDAILY, READ BY EMLHIST            *
000500*---------------------------------------------------------------*
000600* 11/04/04 R PELLETIER  CREATED FOR THE EMAIL DQ PROJECT        *
000700* 02/18/07 R PELLETIER  ADDED DM-DUP-EXTRA-ROWS AND DM-UNIQUE-  *
000800*                       VALID-EMAILS PER THE DEDUP REQUEST      *
000900* 09/22/11 T OKONKWO    ADDED OPENS/CLICKS TOTALS, DEFAULT ZERO *
001000*                       UNTIL MARKETING FEED IS TURNED ON       *
001050* 08/04/12 R PELLETIER  ADDED THE METRIC-STATUS BYTE AND THE    *
001060*                       ROW-VOLUME BREAKOUT BELOW SO OPS CAN    *
001070*                       FLAG A LIGHT OR HEAVY DAY ON SIGHT.     *
001080*                       TICKET DQ-0247.                        *
001100*---------------------------------------------------------------*
001200 01  EMDM-DAILY-METRICS-RECORD.
001300     05  EMDM-METRIC-DATE            PIC X(10).
001400     05  EMDM-TOTAL-ROWS             PIC 9(09).
001500     05  EMDM-WITH-EMAIL             PIC 9(09).
001600     05  EMDM-VALID-EMAILS           PIC 9(09).
001700     05  EMDM-INVALID-EMAILS         PIC 9(09).
001800     05  EMDM-DUP-EXTRA-ROWS         PIC 9(09).
001900     05  EMDM-UNIQUE-VALID-EMAILS    PIC 9(09).
002000     05  EMDM-SENDABLE-EMAILS        PIC 9(09).
002100     05  EMDM-TOTAL-OPENS            PIC 9(09).
002200     05  EMDM-TOTAL-CLICKS           PIC 9(09).
002210     05  EMDM-METRIC-STATUS          PIC X(01).
002220         88  EMDM-LIGHT-VOLUME-DAY       VALUE 'L'.
002230         88  EMDM-NORMAL-VOLUME-DAY      VALUE 'N'.
002240         88  EMDM-HEAVY-VOLUME-DAY       VALUE 'H'.
002250     05  EMDM-VOLUME-BREAKOUT.
002260         10  EXIST                   PIC X(03).
002270         10  INA                     PIC 9(06) VALUE 0.
002280         10  EMDM-AM-ROW-COUNT       PIC 9(06) VALUE 0.
002290         10  EMDM-PM-ROW-COUNT       PIC 9(06) VALUE 0.
002300*---------------------------------------------------------------*
002310* EMDM-VOLUME-BRK-TBL REDEFINES THE AM/PM BREAKOUT SO THE NIGHT *
002320* BATCH REPORT CAN STEP THROUGH IT AS A TWO-ELEMENT TABLE        *
002330* INSTEAD OF NAMING EACH HALF OF THE DAY.                        *
002340*---------------------------------------------------------------*
002350     05  EMDM-VOLUME-BRK-TBL REDEFINES EMDM-VOLUME-BREAKOUT.
002360         10  EMDM-BRK-FLAG           PIC X(03).
002370         10  EMDM-BRK-COUNT          PIC 9(06) OCCURS 3 TIMES.
002380     05  FILLER                      PIC X(05).
002390     05  FILLER                      PIC X(05).
