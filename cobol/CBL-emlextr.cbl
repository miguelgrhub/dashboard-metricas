000100*===============================================================*
000200* PROGRAM NAME:    EMLEXTR
000300* ORIGINAL AUTHOR: RENEE PELLETIER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 12/03/84 R PELLETIER    CREATED FOR THE EMAIL DQ PROJECT. ROLLS
000900*                         THE BOOKING DETAIL EXTRACT UP TO ONE
001000*                         ROW PER EMAIL/AGENCY/DESTINATION/
001100*                         CONDITION/LOCATOR/DATE COMBINATION SO
001200*                         THE RESERVATIONS DESK CAN SEE REPEAT
001300*                         SUBMISSIONS AT A GLANCE.
001400* 06/14/86 R PELLETIER    ADDED THE DATA-FULL PASSTHROUGH FILE SO
001500*                         DOWNSTREAM JOBS DO NOT HAVE TO RE-READ
001600*                         THE RAW EXTRACT, TICKET DQ-0038.
001700* 03/11/91 T OKONKWO      SWITCHED THE GROUPING LOGIC FROM AN
001800*                         IN-MEMORY TABLE TO A SORT/RETURN CONTROL
001900*                         BREAK - THE TABLE WAS BLOWING ITS LIMIT
002000*                         ON THE YEAR-END BACKFILL RUN.
002100* 11/03/98 T OKONKWO      Y2K REVIEW - DATES ARE STORED AS FULL
002200*                         4-DIGIT YYYY-MM-DD THROUGHOUT, NO
002300*                         WINDOWING NEEDED. SIGNED OFF DQ-Y2K-004.
002400* 05/19/02 K FARR         GROUP KEY NOW LOWERCASES THE EMAIL ONLY,
002500*                         TO MATCH THE DEDUP RULE EMLSUM USES.
002550* 09/22/11 R PELLETIER    ADDED THE DROPPED-ROW COUNTER TO THE END
002560*                         OF JOB DISPLAY SO OPERATIONS CAN SEE
002570*                         HOW MANY ROWS FELL OUT ON A BAD DATE.
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  EMLEXTR.
002900 AUTHOR.        RENEE PELLETIER.
003000 INSTALLATION.  DATA QUALITY GROUP - TRAVEL SYSTEMS.
003100 DATE-WRITTEN.  12/03/84.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3090.
004000 OBJECT-COMPUTER. IBM-3090.
004100 SPECIAL-NAMES.
004200     CLASS DQ-NUMERIC-CLASS   IS "0" THRU "9".
004300*---------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*---------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT DETAIL-FILE             ASSIGN TO DETLFILE
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS DETAIL-FILE-STATUS.
005000     SELECT DETAIL-OCCURS-FILE      ASSIGN TO OCCRFILE
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS OCCRS-FILE-STATUS.
005300     SELECT DATA-FULL-FILE          ASSIGN TO FULLFILE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS FULLS-FILE-STATUS.
005600     SELECT SORT-WORK-FILE          ASSIGN TO SORTWK01.
005700*===============================================================*
005800 DATA DIVISION.
005900*---------------------------------------------------------------*
006000 FILE SECTION.
006100*---------------------------------------------------------------*
006200 FD  DETAIL-FILE
006300     RECORDING MODE IS F.
006400     COPY EMLDET.
006500*---------------------------------------------------------------*
006600 FD  DETAIL-OCCURS-FILE
006700     RECORDING MODE IS F.
006800     COPY EMLOCC.
006900*---------------------------------------------------------------*
007000 FD  DATA-FULL-FILE
007100     RECORDING MODE IS F.
007200 01  EMDF-DATA-FULL-RECORD.
007300     05  EMDF-EMAIL                  PIC X(60).
007400     05  EMDF-AGENCY                 PIC X(30).
007500     05  EMDF-DESTINATION            PIC X(30).
007600     05  EMDF-CONDITION              PIC X(30).
007700     05  EMDF-LOCATOR                PIC X(10).
007800     05  EMDF-CREATE-DATE            PIC X(10).
007900     05  FILLER                      PIC X(05).
008000*---------------------------------------------------------------*
008100 SD  SORT-WORK-FILE.
008200 01  SORT-RECORD.
008300     05  SR-SORT-KEY.
008400         10  SR-EMAIL                PIC X(60).
008500         10  SR-AGENCY               PIC X(30).
008600         10  SR-DESTINATION          PIC X(30).
008700         10  SR-CONDITION            PIC X(30).
008800         10  SR-LOCATOR              PIC X(10).
008900         10  SR-DATE                 PIC X(10).
009000     05  SR-FILLER                   PIC X(05).
009100*===============================================================*
009200 WORKING-STORAGE SECTION.
009250*---------------------------------------------------------------*
009260 77  WS-DROPPED-ROW-COUNT            PIC 9(09) COMP VALUE 0.
009300*---------------------------------------------------------------*
009400 01  WS-SWITCHES-MISC-FIELDS.
009500     05  DETAIL-FILE-STATUS          PIC X(02) VALUE SPACES.
009600         88  DETAIL-FILE-EOF                      VALUE '10'.
009700     05  OCCRS-FILE-STATUS           PIC X(02) VALUE SPACES.
009800     05  FULLS-FILE-STATUS           PIC X(02) VALUE SPACES.
009900     05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
010000         88  WS-SORT-EOF                          VALUE 'Y'.
010100     05  WS-GROUP-COUNT              PIC 9(09) COMP VALUE 0.
010200     05  WS-DATE-VALID-SW            PIC X(01) VALUE 'Y'.
010300         88  WS-DATE-VALID                        VALUE 'Y'.
010400     05  FILLER                      PIC X(05).
010500*---------------------------------------------------------------*
010600*    SAME DATE-PARTS TECHNIQUE AS EMLDAILY - NO INTRINSIC
010700*    FUNCTIONS, MONTH/DAY CHECKED THROUGH A NUMERIC REDEFINE.
010800 01  WS-WORK-DATE                    PIC X(10) VALUE SPACES.
010900 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE.
011000     05  WS-WORK-YEAR                PIC X(04).
011100     05  FILLER                      PIC X(01).
011200     05  WS-WORK-MONTH               PIC X(02).
011300     05  WS-WORK-MONTH-N REDEFINES WS-WORK-MONTH
011400                                     PIC 9(02).
011500     05  FILLER                      PIC X(01).
011600     05  WS-WORK-DAY                 PIC X(02).
011700     05  WS-WORK-DAY-N REDEFINES WS-WORK-DAY
011800                                     PIC 9(02).
011900*---------------------------------------------------------------*
012000 01  WS-PREV-KEY.
012100     05  WS-PREV-EMAIL               PIC X(60).
012200     05  WS-PREV-AGENCY              PIC X(30).
012300     05  WS-PREV-DESTINATION         PIC X(30).
012400     05  WS-PREV-CONDITION           PIC X(30).
012500     05  WS-PREV-LOCATOR             PIC X(10).
012600     05  WS-PREV-DATE                PIC X(10).
012700     05  FILLER                      PIC X(05).
012800*---------------------------------------------------------------*
012900*    ALTERNATE VIEW OF THE BREAK DATE, PARTS FORM, SO A FUTURE
013000*    MAINTAINER CAN PULL YEAR/MONTH/DAY APART WITHOUT UNSTRINGing
013100*    THE FIELD AGAIN - SAME TECHNIQUE AS EMLDAILY AND EMLVAL.
013200 01  WS-PREV-DATE-PARTS REDEFINES WS-PREV-KEY.
013300     05  FILLER                      PIC X(160).
013400     05  WS-PREV-YEAR                PIC X(04).
013500     05  FILLER                      PIC X(01).
013600     05  WS-PREV-MONTH               PIC X(02).
013700     05  FILLER                      PIC X(01).
013800     05  WS-PREV-DAY                 PIC X(02).
013900     05  FILLER                      PIC X(05).
014000*===============================================================*
014100 PROCEDURE DIVISION.
014200*---------------------------------------------------------------*
014300 0000-MAIN-PROCESSING.
014400*---------------------------------------------------------------*
014500     PERFORM 1000-OPEN-FILES.
014600     SORT SORT-WORK-FILE
014700         ON ASCENDING KEY SR-SORT-KEY
014800         INPUT PROCEDURE  IS 2000-PROCESS-DETAIL-FILE
014900         OUTPUT PROCEDURE IS 4000-BUILD-OCCURRENCES-FILE.
015000     PERFORM 3000-CLOSE-FILES.
015050     DISPLAY 'EMLEXTR - ROWS DROPPED, BAD DATE: ',
015060         WS-DROPPED-ROW-COUNT.
015100     GOBACK.
015200*---------------------------------------------------------------*
015300 1000-OPEN-FILES.
015400*---------------------------------------------------------------*
015500     OPEN INPUT  DETAIL-FILE.
015600     OPEN OUTPUT DETAIL-OCCURS-FILE
015700                 DATA-FULL-FILE.
015800*---------------------------------------------------------------*
015900 2000-PROCESS-DETAIL-FILE SECTION.
016000*---------------------------------------------------------------*
016100     PERFORM 8000-READ-DETAIL-FILE.
016200     PERFORM 2100-PROCESS-DETAIL-RECORD
016300         UNTIL DETAIL-FILE-EOF.
016400 2000-DUMMY     SECTION.
016500*---------------------------------------------------------------*
016600 2100-PROCESS-DETAIL-RECORD.
016700*---------------------------------------------------------------*
016800     PERFORM 2110-CHECK-DETAIL-DATE THRU 2110-EXIT.
016900     IF  WS-DATE-VALID
017000         PERFORM 2200-WRITE-DATA-FULL-RECORD
017100         PERFORM 2300-BUILD-SORT-RECORD
017200         PERFORM 9200-RELEASE-SORT-RECORD
017250     ELSE
017270         ADD 1                       TO WS-DROPPED-ROW-COUNT
017300     END-IF.
017400     PERFORM 8000-READ-DETAIL-FILE.
017500*---------------------------------------------------------------*
017600 2110-CHECK-DETAIL-DATE.
017700*---------------------------------------------------------------*
017800     MOVE 'Y'                        TO WS-DATE-VALID-SW.
017900     IF  EMLD-CREATE-DATE = SPACES
018000         MOVE 'N'                    TO WS-DATE-VALID-SW
018100         GO TO 2110-EXIT
018200     END-IF.
018300     IF  EMLD-CREATE-YY NOT NUMERIC
018400              OR EMLD-CREATE-MM NOT NUMERIC
018500              OR EMLD-CREATE-DD NOT NUMERIC
018600         MOVE 'N'                    TO WS-DATE-VALID-SW
018700         GO TO 2110-EXIT
018800     END-IF.
018900     MOVE EMLD-CREATE-YY             TO WS-WORK-YEAR.
019000     MOVE EMLD-CREATE-MM             TO WS-WORK-MONTH.
019100     MOVE EMLD-CREATE-DD             TO WS-WORK-DAY.
019200     IF  WS-WORK-MONTH-N < 1 OR WS-WORK-MONTH-N > 12
019300         MOVE 'N'                    TO WS-DATE-VALID-SW
019400         GO TO 2110-EXIT
019500     END-IF.
019600     IF  WS-WORK-DAY-N < 1 OR WS-WORK-DAY-N > 31
019700         MOVE 'N'                    TO WS-DATE-VALID-SW
019800     END-IF.
019900 2110-EXIT.
020000     EXIT.
020100*---------------------------------------------------------------*
020200 2200-WRITE-DATA-FULL-RECORD.
020300*---------------------------------------------------------------*
020400     MOVE EMLD-EMAIL                 TO EMDF-EMAIL.
020500     MOVE EMLD-AGENCY                TO EMDF-AGENCY.
020600     MOVE EMLD-DESTINATION           TO EMDF-DESTINATION.
020700     MOVE EMLD-CONDITION             TO EMDF-CONDITION.
020800     MOVE EMLD-LOCATOR               TO EMDF-LOCATOR.
020900     MOVE EMLD-CREATE-DATE           TO EMDF-CREATE-DATE.
021000     WRITE EMDF-DATA-FULL-RECORD.
021100*---------------------------------------------------------------*
021200 2300-BUILD-SORT-RECORD.
021300*---------------------------------------------------------------*
021400     MOVE EMLD-EMAIL                 TO SR-EMAIL.
021500     INSPECT SR-EMAIL CONVERTING
021600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021700         TO "abcdefghijklmnopqrstuvwxyz".
021800     MOVE EMLD-AGENCY                TO SR-AGENCY.
021900     MOVE EMLD-DESTINATION           TO SR-DESTINATION.
022000     MOVE EMLD-CONDITION             TO SR-CONDITION.
022100     MOVE EMLD-LOCATOR               TO SR-LOCATOR.
022200     MOVE EMLD-CREATE-DATE           TO SR-DATE.
022300     MOVE SPACES                     TO SR-FILLER.
022400*---------------------------------------------------------------*
022500 3000-CLOSE-FILES.
022600*---------------------------------------------------------------*
022700     CLOSE DETAIL-FILE
022800           DETAIL-OCCURS-FILE
022900           DATA-FULL-FILE.
023000*---------------------------------------------------------------*
023100 4000-BUILD-OCCURRENCES-FILE SECTION.
023200*---------------------------------------------------------------*
023300     MOVE SPACES                     TO WS-PREV-KEY.
023400     MOVE ZERO                       TO WS-GROUP-COUNT.
023500     PERFORM 8200-RETURN-SORT-RECORD.
023600     PERFORM 4100-PROCESS-SORT-RECORD
023700         UNTIL WS-SORT-EOF.
023800     IF  WS-GROUP-COUNT > 0
023900         PERFORM 4200-WRITE-OCCURRENCES-RECORD
024000     END-IF.
024100 4000-DUMMY     SECTION.
024200*---------------------------------------------------------------*
024300 4100-PROCESS-SORT-RECORD.
024400*---------------------------------------------------------------*
024500     IF  SR-SORT-KEY NOT = WS-PREV-KEY
024600         IF  WS-GROUP-COUNT > 0
024700             PERFORM 4200-WRITE-OCCURRENCES-RECORD
024800         END-IF
024900         MOVE SR-EMAIL               TO WS-PREV-EMAIL
025000         MOVE SR-AGENCY              TO WS-PREV-AGENCY
025100         MOVE SR-DESTINATION         TO WS-PREV-DESTINATION
025200         MOVE SR-CONDITION           TO WS-PREV-CONDITION
025300         MOVE SR-LOCATOR             TO WS-PREV-LOCATOR
025400         MOVE SR-DATE                TO WS-PREV-DATE
025500         MOVE ZERO                   TO WS-GROUP-COUNT
025600     END-IF.
025700     ADD 1                           TO WS-GROUP-COUNT.
025800     PERFORM 8200-RETURN-SORT-RECORD.
025900*---------------------------------------------------------------*
026000 4200-WRITE-OCCURRENCES-RECORD.
026100*---------------------------------------------------------------*
026200     MOVE WS-PREV-EMAIL              TO EMDO-EMAIL.
026300     MOVE WS-PREV-AGENCY             TO EMDO-AGENCY.
026400     MOVE WS-PREV-DESTINATION        TO EMDO-DESTINATION.
026500     MOVE WS-PREV-CONDITION          TO EMDO-CONDITION.
026600     MOVE WS-PREV-LOCATOR            TO EMDO-LOCATOR.
026700     MOVE WS-PREV-DATE               TO EMDO-METRIC-DATE.
026800     MOVE WS-GROUP-COUNT             TO EMDO-OCCURRENCES.
026900     WRITE EMDO-DETAIL-OCCURRENCES-RECORD.
027000*---------------------------------------------------------------*
027100 8000-READ-DETAIL-FILE.
027200*---------------------------------------------------------------*
027300     READ DETAIL-FILE
027400         AT END
027500             MOVE '10'               TO DETAIL-FILE-STATUS
027600     END-READ.
027700*---------------------------------------------------------------*
027800 8200-RETURN-SORT-RECORD.
027900*---------------------------------------------------------------*
028000     RETURN SORT-WORK-FILE
028100         AT END
028200             MOVE 'Y'                TO WS-SORT-EOF-SW
028300     END-RETURN.
028400*---------------------------------------------------------------*
028500 9200-RELEASE-SORT-RECORD.
028600*---------------------------------------------------------------*
028700     RELEASE SORT-RECORD.
