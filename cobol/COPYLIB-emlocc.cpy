000100*---------------------------------------------------------------*
000200* EMLOCC    -  DETAIL-OCCURRENCES RECORD                        *
000300*            -  OUTPUT FROM EMLEXTR, ONE OCCURRENCE PER GROUP   *
000400*               OF MATCHING EMAIL/AGENCY/DESTINATION/CONDITION/ *
000500*               LOCATOR/DATE SEEN ON THE BOOKING DETAIL EXTRACT *
000600*---------------------------------------------------------------*
000700* 11/10/04 R PELLETIER  CREATED FOR THE EMAIL DQ PROJECT        *
000800* 02/18/07 R PELLETIER  CARRIES THE GROUP KEY LOWERCASED ON THE *
000900*                       EMAIL PORTION ONLY, PER THE DEDUP RULE  *
000950* 08/04/12 R PELLETIER  ADDED THE GROUP-STATUS BYTE AND THE     *
000960*                       CONDITION BREAKOUT SO THE EXTRACT DESK  *
000970*                       CAN TELL A PREARRIVAL GROUP FROM A      *
000980*                       POST-STAY GROUP WITHOUT RE-READING      *
000990*                       EMDO-CONDITION. TICKET DQ-0247.         *
001000*---------------------------------------------------------------*
001100 01  EMDO-DETAIL-OCCURRENCES-RECORD.
001200     05  EMDO-EMAIL                  PIC X(60).
001300     05  EMDO-AGENCY                 PIC X(30).
001400     05  EMDO-DESTINATION            PIC X(30).
001500     05  EMDO-CONDITION              PIC X(30).
001600     05  EMDO-LOCATOR                PIC X(10).
001700     05  EMDO-METRIC-DATE            PIC X(10).
001800     05  EMDO-OCCURRENCES            PIC 9(09).
001810     05  EMDO-GROUP-STATUS           PIC X(01).
001820         88  EMDO-SINGLE-ROW-GROUP       VALUE '1'.
001830         88  EMDO-MULTI-ROW-GROUP        VALUE 'M'.
001840     05  EMDO-CONDITION-BREAKOUT.
001850         10  EXIST                   PIC X(03).
001860         10  INA                     PIC 9(06) VALUE 0.
001870         10  EMDO-PREARRIVAL-COUNT   PIC 9(06) VALUE 0.
001880         10  EMDO-POSTSTAY-COUNT     PIC 9(06) VALUE 0.
001890*---------------------------------------------------------------*
001900* EMDO-CONDITION-BRK-TBL REDEFINES THE BREAKOUT GROUP SO A      *
001910* FUTURE CONDITION CODE CAN BE ADDED WITHOUT A NEW NAMED FIELD  *
001920* EVERY TIME THE BOOKING SYSTEM INTRODUCES ONE.                 *
001930*---------------------------------------------------------------*
001940     05  EMDO-CONDITION-BRK-TBL REDEFINES EMDO-CONDITION-BREAKOUT.
001950         10  EMDO-BRK-FLAG           PIC X(03).
001960         10  EMDO-BRK-COUNT          PIC 9(06) OCCURS 3 TIMES.
001970     05  FILLER                      PIC X(05).
001980     05  FILLER                      PIC X(05).
