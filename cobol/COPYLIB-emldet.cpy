000100*---------------------------------------------------------------*
000200* EMLDET    -  EMAIL METRICS DETAIL RECORD                      *
000300*            -  ONE OCCURRENCE PER GUEST BOOKING ROW RECEIVED   *
000400*               FROM THE RESERVATIONS EXTRACT                   *
000500*---------------------------------------------------------------*
000600* 11/03/04 R PELLETIER  CREATED FOR THE EMAIL DQ PROJECT        *
000700* 02/18/07 R PELLETIER  WIDENED DET-EMAIL 48 TO 60, BDR AGENCY  *
000800*                       CODES WERE TRUNCATING ON THE OLD WIDTH  *
000900* 09/22/11 T OKONKWO    ADDED DET-FILLER RESERVE FOR THE OPENS/ *
001000*                       CLICKS FEED THE MARKETING GROUP WANTS   *
001050* 08/04/12 R PELLETIER  TURNS OUT THE OPENS/CLICKS FEED COMES   *
001060*                       IN ON ITS OWN RECORD FROM THE MARKETING *
001070*                       VENDOR, NOT ON THIS ONE - DROPPED THE   *
001080*                       RESERVE FILLER SO THE RECORD MATCHES THE*
001090*                       RESERVATIONS EXTRACT'S OWN 170-BYTE     *
001100*                       LAYOUT EXACTLY. ADDED THE AGENCY-PARTS  *
001110*                       AND CREATE-DATE-NUM REDEFINES AND THE   *
001120*                       CONDITION 88-LEVELS IN THE SAME SPACE   *
001130*                       SO WE STOP RESCANNING THESE FIELDS IN   *
001140*                       EVERY PROGRAM THAT READS THIS RECORD.   *
001150*                       TICKET DQ-0247.                        *
001200*---------------------------------------------------------------*
001300 01  EMLD-DETAIL-RECORD.
001400     05  EMLD-EMAIL                  PIC X(60).
001500     05  EMLD-AGENCY                 PIC X(30).
001600*    EMLD-AGENCY-PARTS REDEFINES THE AGENCY CODE SO THE DESK    *
001700*    PREFIX (BDR, BDH, ...) CAN BE CHECKED WITHOUT UNSTRINGING  *
001800*    THE WHOLE FIELD EVERY TIME.                                *
001900     05  EMLD-AGENCY-PARTS REDEFINES EMLD-AGENCY.
002000         10  EMLD-AGENCY-DESK        PIC X(03).
002100         10  FILLER                  PIC X(01).
002200         10  EMLD-AGENCY-PROPERTY    PIC X(26).
002300     05  EMLD-DESTINATION            PIC X(30).
002400     05  EMLD-CONDITION              PIC X(30).
002410         88  EMLD-COND-PREARRIVAL        VALUE 'prearrival'.
002420         88  EMLD-COND-POSTARRIVAL       VALUE 'postarrival'.
002430         88  EMLD-COND-PREFLIGHT         VALUE 'preflight'.
002440         88  EMLD-COND-POSTSTAY          VALUE 'poststay'.
002500     05  EMLD-LOCATOR                PIC X(10).
002600     05  EMLD-CREATE-DATE.
002700         10  EMLD-CREATE-YY          PIC X(04).
002800         10  FILLER                  PIC X(01).
002900         10  EMLD-CREATE-MM          PIC X(02).
003000         10  FILLER                  PIC X(01).
003100         10  EMLD-CREATE-DD          PIC X(02).
003150*    EMLD-CREATE-DATE-NUM REDEFINES THE DATE GROUP SO THE DATE  *
003160*    SANITY CHECK CAN TEST IT AS ONE NUMERIC FIELD.              *
003170     05  EMLD-CREATE-DATE-NUM REDEFINES EMLD-CREATE-DATE.
003180         10  EMLD-CREATE-DATE-DIGITS PIC 9(08).
003190         10  FILLER                  PIC X(02).
